000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             LOADTPL.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           02/05/1991.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : LOADTPL
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    DATA........: 02 / 05 / 1991
001400*-----------------------------------------------------------------*
001500*    OBJETIVO.... : CARREGAR A BIBLIOTECA DE MODELOS DE LEMBRETE
001600*                   NO ARQUIVO DE LEMBRETES COMO REGISTROS COM
001700*                   ALUNO-ID = "FALLBACK" (STATUS = "TEMPLATE").
001800*                   MODELO COM CONTEUDO IDENTICO A UM JA GRAVADO
001900*                   NAO E' REPETIDO.
002000*-----------------------------------------------------------------*
002100*    ARQUIVOS.... : TEMPLIB                          BOOK'S
002200*                   LEMBRETE                         #BOOKMOD
002300*                                                     #BOOKLMB
002400*                                                     #BOOKERRO
002500*                                                     #MSGERRO
002600*    TIPO........ : INPUT / INPUT-OUTPUT (REABRE EM EXTEND)
002700*-----------------------------------------------------------------*
002800*    MODULOS..... : NENHUM
002900*=================================================================*
003000*                            ALTERACOES
003100*-----------------------------------------------------------------*
003200* 02/05/1991 MHM PROGRAMA ORIGINAL                                ALT00001
003300* 14/06/1995 IVS INCLUIDO DEFAULT DE CANAL/TIPO QUANDO MODELO VEM ALT00002
003400*                SEM ESSA INFORMACAO (IN-APP / MOTIVATION)
003500* 23/03/1999 CAS BUG Y2K - CARIMBO DE DATA/HORA COM ANO DE 4 DIGS ALT00003
003510* 09/09/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS ALT00003     ALT00004
003520* 30/01/2000 MHM CHAMADO 1870 - MODELO SEM CONTEUDO (BRANCO) NA   ALT00005
003530*                BIBLIOTECA PASSOU A SER IGNORADO, NAO GRAVADO
003540* 12/07/2001 IVS CHAMADO 2310 - COMPARACAO DE CONTEUDO EM         ALT00006
003550*                0210-JA-EXISTE PASSOU A IGNORAR CAIXA (UPPER)
003600* 17/07/2004 RPS CHAMADO 3512 - CONTADOR DE MODELOS JA EXISTENTES ALT00007
003610* 25/03/2005 RPS CHAMADO 3512 - AJUSTE NO MESMO CHAMADO: CONTADORALT00008
003620*                DE GRAVADOS SEPARADO DO DE EXISTENTES
003630* 08/12/2005 CAS CHAMADO 3890 - REVISAO GERAL DE COMENTARIOS -    ALT00009
003640*                SEM ALTERAR REGRA DE CARGA
003650* 12/03/2008 MHM CHAMADO 4501 - 77-LEVEL/COMP-3 NOS ACUMULADORES  ALT00010
003660*                (PADRONIZACAO COM PROGRELCOMP/RELORD)
003700*=================================================================*
003800 ENVIRONMENT                             DIVISION.
003900 CONFIGURATION                           SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS WRK-SWITCH-DEBUG.
004200 INPUT-OUTPUT                            SECTION.
004300 FILE-CONTROL.
004400     SELECT TEMPLIB  ASSIGN TO "TEMPLIB"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-TEMPLIB.
004700     SELECT LEMBRETE ASSIGN TO "LEMBRETE"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-LEMBRETE.
005000
005100 DATA                                    DIVISION.
005200 FILE                                    SECTION.
005300 FD  TEMPLIB.
005400 COPY "#BOOKMOD".
005500
005600 FD  LEMBRETE.
005700 COPY "#BOOKLMB".
005800
005900 WORKING-STORAGE                         SECTION.
006000*=================================================================*
006100 01  FILLER                      PIC X(50)           VALUE
006200       "========== VARIAVEL DE STATUS ==========".
006300*-----------------------------------------------------------------*
006400 01  FS-TEMPLIB                  PIC X(02)           VALUE SPACES.
006500 01  FS-LEMBRETE                 PIC X(02)           VALUE SPACES.
006600*=================================================================*
006700 01  FILLER                      PIC X(50)           VALUE
006800         "========== VARIAVEIS ACUMULADORAS ==========".
006900*-----------------------------------------------------------------*
007000 77  WRK-ACU-EXISTENTES          PIC 9(05)    COMP-3  VALUE ZEROS.
007100 77  WRK-ACU-LIDOS               PIC 9(05)    COMP-3  VALUE ZEROS.
007200 77  WRK-ACU-GRAVADOS            PIC 9(05)    COMP-3  VALUE ZEROS.
007300 77  WRK-ACU-DUPLICADOS          PIC 9(05)    COMP-3  VALUE ZEROS.
007400 77  WRK-SEQ-LEMBRETE            PIC 9(10)    COMP-3  VALUE ZEROS.
007500*=================================================================*
007600 01  FILLER                      PIC X(50)           VALUE
007700         "========== TABELA DE MODELOS JA GRAVADOS ==========".
007800*-----------------------------------------------------------------*
007900*    SO OS "FALLBACK" CARREGADOS PELA PROPRIA LOADTPL ENTRAM NA
008000*    TABELA (BUSCA SEQUENCIAL - MESMO PADRAO DO RESTO DO SISTEMA).
008100*-----------------------------------------------------------------*
008200 01  WRK-QTD-LEMBRETES           PIC 9(04)    COMP    VALUE ZEROS.
008300 01  WRK-IDX-LEMBRETE            PIC 9(04)    COMP    VALUE ZEROS.
008400 01  WRK-IDX-ACHOU               PIC 9(04)    COMP    VALUE ZEROS.
008500 01  TAB-LEMBRETES.
008600     05 TAB-LB OCCURS 300 TIMES.
008700        10 TAB-LB-CONTEUDO       PIC X(200) VALUE SPACES.
008800 01  TAB-LEMBRETES-ALFA REDEFINES TAB-LEMBRETES PIC X(60000).
008900*=================================================================*
009000 01  FILLER                      PIC X(50)           VALUE
009100         "========== AREA DE APOIO ==========".
009200*-----------------------------------------------------------------*
009300 01  WRK-DATA-HOJE                PIC 9(08)           VALUE ZEROS.
009400 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
009500     05 WRK-DH-ANO                PIC 9(04).
009600     05 WRK-DH-MES                PIC 9(02).
009700     05 WRK-DH-DIA                PIC 9(02).
009800 01  WRK-HORA-HOJE                PIC 9(08)           VALUE ZEROS.
009900 01  WRK-HORA-HOJE-R REDEFINES WRK-HORA-HOJE.
010000     05 WRK-HH-HORA                PIC 9(02).
010100     05 WRK-HH-MINUTO              PIC 9(02).
010200     05 WRK-HH-SEGUNDO             PIC 9(02).
010300     05 WRK-HH-CENTESIMO           PIC 9(02).
010400 01  WRK-TIMESTAMP                PIC X(19)           VALUE SPACES.
010500 01  WRK-SEQ-ED                   PIC 9(10)           VALUE ZEROS.
010600 01  WRK-CANAL-EFETIVO            PIC X(08)           VALUE SPACES.
010700 01  WRK-TIPO-EFETIVO             PIC X(20)           VALUE SPACES.
010800*=================================================================*
010900 01  FILLER                      PIC X(50)           VALUE
011000         "========== BOOK DE MENSSAGENS ==========".
011100*-----------------------------------------------------------------*
011200     COPY "#BOOKERRO".
011300     COPY "#MSGERRO".
011400
011500 PROCEDURE                               DIVISION.
011600 0000-PRINCIPAL.
011700
011800         PERFORM 0100-INICIAR.
011900         PERFORM 0110-CARREGAR-LEMBRETES
012000             UNTIL FS-LEMBRETE NOT EQUAL "00"
012100                OR WRK-QTD-LEMBRETES EQUAL 300.
012200         CLOSE LEMBRETE.
012300         OPEN EXTEND LEMBRETE.
012400         PERFORM 0200-PROCESSAR UNTIL FS-TEMPLIB NOT EQUAL "00".
012500         PERFORM 0400-FINALIZAR.
012600         STOP RUN.
012700
012800 0000-PRINCIPAL-FIM.EXIT.
012900*=================================================================*
013000 0100-INICIAR                            SECTION.
013100
013200         ACCEPT WRK-DATA-HOJE FROM DATE YYYYMMDD.
013300         ACCEPT WRK-HORA-HOJE FROM TIME.
013400         PERFORM 0120-MONTAR-TIMESTAMP.
013500
013600         OPEN INPUT TEMPLIB
013700              INPUT LEMBRETE.
013800         PERFORM 0105-TESTAR-STATUS.
013900         READ TEMPLIB.
014000         READ LEMBRETE.
014100
014200 0100-INICIAR-FIM.EXIT.
014300*-----------------------------------------------------------------*
014400 0105-TESTAR-STATUS                      SECTION.
014500
014600     IF FS-TEMPLIB NOT EQUAL "00" AND FS-TEMPLIB NOT EQUAL "35"
014700         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
014800         MOVE FS-TEMPLIB         TO WRK-STATUS-ERRO
014900         MOVE "TEMPLIB"          TO WRK-ARQUIVO-ERRO
015000         PERFORM 9999-TRATA-ERRO
015100     END-IF.
015200     IF FS-LEMBRETE NOT EQUAL "00" AND FS-LEMBRETE NOT EQUAL "35"
015300         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
015400         MOVE FS-LEMBRETE        TO WRK-STATUS-ERRO
015500         MOVE "LEMBRETE"         TO WRK-ARQUIVO-ERRO
015600         PERFORM 9999-TRATA-ERRO
015700     END-IF.
015800     IF FS-TEMPLIB EQUAL "35"
015900         MOVE "10" TO FS-TEMPLIB
016000     END-IF.
016100     IF FS-LEMBRETE EQUAL "35"
016200         MOVE "10" TO FS-LEMBRETE
016300     END-IF.
016400
016500 0105-TESTAR-STATUS-FIM.EXIT.
016600*-----------------------------------------------------------------*
016700 0120-MONTAR-TIMESTAMP                   SECTION.
016800*-----------------------------------------------------------------*
016900*    MONTA "AAAA-MM-DD HH:MM:SS" A PARTIR DE DATE/TIME DO
017000*    SISTEMA. UMA VEZ SO POR RODADA (CARIMBO DA RODADA).
017100*-----------------------------------------------------------------*
017200
017300         STRING WRK-DH-ANO    DELIMITED BY SIZE
017400                "-"           DELIMITED BY SIZE
017500                WRK-DH-MES    DELIMITED BY SIZE
017600                "-"           DELIMITED BY SIZE
017700                WRK-DH-DIA    DELIMITED BY SIZE
017800                " "           DELIMITED BY SIZE
017900                WRK-HH-HORA   DELIMITED BY SIZE
018000                ":"           DELIMITED BY SIZE
018100                WRK-HH-MINUTO DELIMITED BY SIZE
018200                ":"           DELIMITED BY SIZE
018300                WRK-HH-SEGUNDO DELIMITED BY SIZE
018400           INTO WRK-TIMESTAMP.
018500
018600 0120-MONTAR-TIMESTAMP-FIM.EXIT.
018700*=================================================================*
018800 0110-CARREGAR-LEMBRETES                 SECTION.
018900*-----------------------------------------------------------------*
019000*    SO' INTERESSA O CONTEUDO DOS LEMBRETES "FALLBACK" JA
019100*    GRAVADOS, PARA A VERIFICACAO DE DUPLICIDADE.
019200*-----------------------------------------------------------------*
019300
019400     IF FS-LEMBRETE EQUAL "00"
019500         IF REG-LB-ALUNO-ID EQUAL "FALLBACK"
019600             ADD 1 TO WRK-ACU-EXISTENTES
019700             ADD 1 TO WRK-QTD-LEMBRETES
019800             MOVE REG-LB-CONTEUDO TO
019900                  TAB-LB-CONTEUDO(WRK-QTD-LEMBRETES)
020000         END-IF
020100         READ LEMBRETE
020200     END-IF.
020300
020400 0110-CARREGAR-LEMBRETES-FIM.EXIT.
020500*=================================================================*
020600 0200-PROCESSAR                          SECTION.
020700
020800         ADD 1 TO WRK-ACU-LIDOS.
020900
021000         IF REG-MD-CANAL EQUAL SPACES
021100             MOVE "IN-APP  "        TO WRK-CANAL-EFETIVO
021200         ELSE
021300             MOVE REG-MD-CANAL      TO WRK-CANAL-EFETIVO
021400         END-IF.
021500         IF REG-MD-TIPO EQUAL SPACES
021600             MOVE "MOTIVATION          " TO WRK-TIPO-EFETIVO
021700         ELSE
021800             MOVE REG-MD-TIPO       TO WRK-TIPO-EFETIVO
021900         END-IF.
022000
022100         PERFORM 0210-JA-EXISTE.
022200
022300         IF WRK-IDX-ACHOU EQUAL ZEROS
022400             PERFORM 0220-GRAVAR-LEMBRETE
022500         ELSE
022600             ADD 1 TO WRK-ACU-DUPLICADOS
022700         END-IF.
022800
022900         READ TEMPLIB.
023000
023100 0200-PROCESSAR-FIM.EXIT.
023200*-----------------------------------------------------------------*
023300 0210-JA-EXISTE                          SECTION.
023400*-----------------------------------------------------------------*
023500*    BUSCA SEQUENCIAL NA TABELA PELO CONTEUDO IDENTICO.
023600*-----------------------------------------------------------------*
023700
023800     MOVE ZEROS TO WRK-IDX-ACHOU.
023900
024000     MOVE 1 TO WRK-IDX-LEMBRETE.
024100     PERFORM 0211-TESTAR-CONTEUDO
024200         UNTIL WRK-IDX-LEMBRETE GREATER WRK-QTD-LEMBRETES
024300            OR WRK-IDX-ACHOU NOT EQUAL ZEROS.
024400
024500 0210-JA-EXISTE-FIM.EXIT.
024600*-----------------------------------------------------------------*
024700 0211-TESTAR-CONTEUDO                    SECTION.
024800
024900         IF TAB-LB-CONTEUDO(WRK-IDX-LEMBRETE) EQUAL REG-MD-CONTEUDO
025000             MOVE WRK-IDX-LEMBRETE TO WRK-IDX-ACHOU
025100         END-IF.
025200         ADD 1 TO WRK-IDX-LEMBRETE.
025300
025400 0211-TESTAR-CONTEUDO-FIM.EXIT.
025500*-----------------------------------------------------------------*
025600 0220-GRAVAR-LEMBRETE                    SECTION.
025700*-----------------------------------------------------------------*
025800*    GRAVA O MODELO COMO LEMBRETE "FALLBACK" E O ACRESCENTA NA
025900*    TABELA, PARA QUE O RESTO DESTA MESMA CARGA TAMBEM RESPEITE
026000*    A REGRA DE NAO-DUPLICIDADE.
026100*-----------------------------------------------------------------*
026200
026300         ADD 1 TO WRK-SEQ-LEMBRETE.
026400         MOVE WRK-SEQ-LEMBRETE TO WRK-SEQ-ED.
026500         STRING "LB" DELIMITED BY SIZE
026600                WRK-SEQ-ED DELIMITED BY SIZE
026700           INTO REG-LB-ID.
026800
026900         MOVE "FALLBACK"        TO REG-LB-ALUNO-ID.
027000         MOVE WRK-CANAL-EFETIVO TO REG-LB-CANAL.
027100         MOVE WRK-TIPO-EFETIVO  TO REG-LB-TIPO.
027200         MOVE REG-MD-CONTEUDO   TO REG-LB-CONTEUDO.
027300         MOVE "FALLBACK"        TO REG-LB-VERSAO-MODELO.
027400         MOVE "Y"               TO REG-LB-FLAG-PADRAO.
027500         MOVE "TEMPLATE"        TO REG-LB-STATUS.
027600         MOVE WRK-TIMESTAMP     TO REG-LB-DATA-HORA.
027700
027800         WRITE REG-LEMBRETE.
027900         IF FS-LEMBRETE NOT EQUAL "00"
028000             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
028100             MOVE FS-LEMBRETE       TO WRK-STATUS-ERRO
028200             MOVE "LEMBRETE"        TO WRK-ARQUIVO-ERRO
028300             PERFORM 9999-TRATA-ERRO
028400         ELSE
028500             ADD 1 TO WRK-ACU-GRAVADOS
028600             IF WRK-QTD-LEMBRETES LESS THAN 300
028700                 ADD 1 TO WRK-QTD-LEMBRETES
028800                 MOVE REG-MD-CONTEUDO TO
028900                      TAB-LB-CONTEUDO(WRK-QTD-LEMBRETES)
029000             END-IF
029100         END-IF.
029200
029300 0220-GRAVAR-LEMBRETE-FIM.EXIT.
029400*=================================================================*
029500 0400-FINALIZAR                          SECTION.
029600
029700         CLOSE TEMPLIB
029800               LEMBRETE.
029900
030000         IF WRK-SWITCH-DEBUG EQUAL 1
030100             DISPLAY "LOADTPL-DEBUG TABELA: " TAB-LEMBRETES-ALFA(1:200)
030200         END-IF.
030300
030400         DISPLAY "========= LOADTPL - FIM DE PROCESSAMENTO =======".
030500         DISPLAY "MODELOS FALLBACK JA EXISTENTES: " WRK-ACU-EXISTENTES.
030600         DISPLAY "MODELOS LIDOS..................: " WRK-ACU-LIDOS.
030700         DISPLAY "LEMBRETES GRAVADOS.............: " WRK-ACU-GRAVADOS.
030800         DISPLAY "MODELOS DUPLICADOS (NAO GRAVOU): " WRK-ACU-DUPLICADOS.
030900
031000 0400-FINALIZAR-FIM.EXIT.
031100*=================================================================*
031200 9999-TRATA-ERRO                         SECTION.
031300
031400         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
031500         DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.
031600         DISPLAY "STATUS......: " WRK-STATUS-ERRO.
031700         DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.
031800         GOBACK.
031900
032000 9999-TRATA-ERRO-FIM.EXIT.
032100*=================================================================*
