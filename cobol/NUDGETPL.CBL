000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             NUDGETPL.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           02/05/1991.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : NUDGETPL
001100*    PROGRAMADOR.: IVAN SANCHES
001200*    DATA........: 02 / 05 / 1991
001300*-----------------------------------------------------------------*
001400*    OBJETIVO.... : SELECIONAR UM MODELO (TEMPLATE) DE LEMBRETE
001500*                   PELO TIPO EFETIVO E CANAL PEDIDOS, E MONTAR O
001600*                   TEXTO FINAL COM OS DADOS DO ALUNO SUBSTITUIDOS.
001700*                   CARREGA A BIBLIOTECA DE MODELOS NA PRIMEIRA
001800*                   CHAMADA E A MANTEM EM TABELA NA MEMORIA.
001900*-----------------------------------------------------------------*
002000*    ARQUIVOS.... : MODELOS                          BOOK'S
002100*                                                     #BOOKMOD
002200*    TIPO........ : INPUT (LIDO SO NA 1A. CHAMADA)
002300*-----------------------------------------------------------------*
002400*    MODULOS..... : CHAMADO POR SIMULRUN
002500*=================================================================*
002600*                            ALTERACOES
002700*-----------------------------------------------------------------*
002800* 02/05/1991 IVS PROGRAMA ORIGINAL - SELECAO POR TIPO E CANAL     ALT00001
002900* 19/02/1993 MHM INCLUIDA DERIVACAO DO TIPO EFETIVO (0210)        ALT00002
003000* 08/08/1994 IVS INCLUIDA VALIDACAO DE CANAL (0205)               ALT00003
003100* 30/11/1996 CAS INCLUIDA SUBSTITUICAO DE {NAME} E {COMPLETION}   ALT00004
003200* 12/12/1996 CAS ROTINA DE COMPACTAR CAMPO (TIRAR BRANCO) - 0290  ALT00005
003300* 04/04/1999 IVS BUG Y2K NAO SE APLICA (MODULO SEM DATA) - REVISADALT00006
003400* 19/09/2002 MHM CHAMADO 2904 - DEFAULT FIXO QUANDO BIBLIOTECA VAZALT00007
003410* 11/03/2003 RPS CHAMADO 2904 - AJUSTE NO MESMO CHAMADO: DEFAULTO  ALT00008
003420*                FIXO PASSOU A SAIR TAMBEM COM FLAG-PADRAO = "Y"
003430* 26/08/2004 CAS CHAMADO 3377 - VALIDACAO DE CANAL (0205) PASSOU  ALT00009
003440*                A ACEITAR WHATSAPP ALEM DE EMAIL/IN-APP
003450* 02/02/2006 MHM CHAMADO 3960 - REVISAO GERAL DE COMENTARIOS -    ALT00010
003460*                SEM ALTERAR REGRA DE SELECAO
003470* 19/07/2007 IVS CHAMADO 4199 - 0290-COMPACTAR-CAMPO PASSOU A     ALT00011
003480*                TRATAR TAB NO MEIO DO TEXTO COMO BRANCO
003500*=================================================================*
003600 ENVIRONMENT                             DIVISION.
003700 CONFIGURATION                           SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS WRK-SWITCH-DEBUG.
004000 INPUT-OUTPUT                            SECTION.
004100 FILE-CONTROL.
004200     SELECT MODELOS  ASSIGN TO "MODELOS"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-MODELOS.
004500
004600 DATA                                    DIVISION.
004700 FILE                                    SECTION.
004800 FD  MODELOS.
004900 COPY "#BOOKMOD".
005000
005100 WORKING-STORAGE                         SECTION.
005200*=================================================================*
005300 01  FILLER                      PIC X(050)          VALUE
005400         "***** INICIO DA WORKING - NUDGETPL *****".
005500*-----------------------------------------------------------------*
005600 01  FS-MODELOS                  PIC X(02)           VALUE SPACES.
005700 01  WRK-CARGA-FEITA             PIC X(01)           VALUE "N".
005800 01  WRK-CANAL-OK                PIC X(01)           VALUE "N".
005900*-----------------------------------------------------------------*
006000*    TABELA DE MODELOS - CARREGADA UMA UNICA VEZ (0110), COM
006100*    BUSCA SEQUENCIAL (SEM SEARCH - VER PADRAO DO MODULO).
006200*-----------------------------------------------------------------*
006300 01  WRK-QTD-MODELOS             PIC 9(03)   COMP    VALUE ZEROS.
006400 01  WRK-IDX-MODELO              PIC 9(03)   COMP    VALUE ZEROS.
006500 01  WRK-IDX-ACHOU               PIC 9(03)   COMP    VALUE ZEROS.
006600 01  TAB-MODELOS.
006700     05 TAB-MD OCCURS 30 TIMES.
006800        10 TAB-MD-TIPO           PIC X(20)           VALUE SPACES.
006900        10 TAB-MD-CANAL          PIC X(08)           VALUE SPACES.
007000        10 TAB-MD-CONTEUDO       PIC X(200)          VALUE SPACES.
007100*-----------------------------------------------------------------*
007200*    IMAGEM ALFA DA TABELA TODA - SO PARA DUMP DE DEPURACAO DA
007300*    1A. LINHA CARREGADA (LIGADO PELA UPSI-0 / WRK-SWITCH-DEBUG).
007400*-----------------------------------------------------------------*
007500 01  TAB-MODELOS-ALFA REDEFINES TAB-MODELOS PIC X(6840).
007600*-----------------------------------------------------------------*
007700 01  WRK-TIPO-EFETIVO            PIC X(20)           VALUE SPACES.
007800 01  WRK-CONTEUDO-MODELO         PIC X(200)          VALUE SPACES.
007900 01  WRK-VERSAO-PADRAO           PIC X(15)           VALUE
008000         "FALLBACK-V1.0".
008100 01  WRK-DEFAULT-FIXO            PIC X(200)          VALUE
008200         "Hi {name}! Time to continue your learning journey.".
008300*-----------------------------------------------------------------*
008400*    AREA DE SUBSTITUICAO DE PLACEHOLDERS
008500*-----------------------------------------------------------------*
008600 01  WRK-PARTE-A                 PIC X(200)          VALUE SPACES.
008700 01  WRK-PARTE-B                 PIC X(200)          VALUE SPACES.
008800 01  WRK-RESULTADO               PIC X(200)          VALUE SPACES.
008900 01  WRK-COMPL-ED                PIC ZZ9.99.
009000*-----------------------------------------------------------------*
009100*    ROTINA GENERICA DE COMPACTAR (TIRAR BRANCO NAS PONTAS)
009200*-----------------------------------------------------------------*
009300 01  WRK-CMP-ENTRADA             PIC X(40)           VALUE SPACES.
009400 01  WRK-CMP-SAIDA               PIC X(40)           VALUE SPACES.
009500 01  WRK-CMP-INI                 PIC 9(02)   COMP    VALUE ZEROS.
009600 01  WRK-CMP-FIM                 PIC 9(02)   COMP    VALUE ZEROS.
009700 01  WRK-CMP-TAM                 PIC 9(02)   COMP    VALUE ZEROS.
009800 01  WRK-CMP-IDX                 PIC 9(02)   COMP    VALUE ZEROS.
009900*-----------------------------------------------------------------*
010000 01  FILLER                      PIC X(050)          VALUE
010100         "***** FIM DA WORKING - NUDGETPL *****".
010200*-----------------------------------------------------------------*
010300     COPY "#BOOKERRO".
010400     COPY "#MSGERRO".
010500
010600 LINKAGE                                 SECTION.
010700*-----------------------------------------------------------------*
010800 01  LK-NOME-ALUNO               PIC X(30).
010900 01  LK-PCT-CONCLUSAO            PIC S9(3)V99.
011000 01  LK-PCT-ALFA REDEFINES LK-PCT-CONCLUSAO  PIC X(05).
011100 01  LK-MEDIA-QUIZ               PIC S9(3)V99.
011200 01  LK-MEDIA-ALFA REDEFINES LK-MEDIA-QUIZ   PIC X(05).
011300 01  LK-CANAL-PEDIDO             PIC X(08).
011310     88 LK-CANAL-EMAIL                  VALUE "EMAIL".
011320     88 LK-CANAL-INAPP                  VALUE "IN-APP".
011330     88 LK-CANAL-WHATS                  VALUE "WHATSAPP".
011400 01  LK-TIPO-PEDIDO              PIC X(20).
011500 01  LK-CONTEUDO-SAIDA           PIC X(200).
011600 01  LK-VERSAO-SAIDA             PIC X(15).
011700 01  LK-RETORNO                  PIC X(01).
011800
011900 PROCEDURE                               DIVISION
012000     USING   LK-NOME-ALUNO
012100             LK-PCT-CONCLUSAO
012200             LK-MEDIA-QUIZ
012300             LK-CANAL-PEDIDO
012400             LK-TIPO-PEDIDO
012500             LK-CONTEUDO-SAIDA
012600             LK-VERSAO-SAIDA
012700             LK-RETORNO.
012800*=================================================================*
012900 0000-PRINCIPAL                          SECTION.
013000
013100     IF WRK-CARGA-FEITA NOT EQUAL "S"
013200         PERFORM 0110-CARREGAR-MODELOS
013300     END-IF.
013400
013500     PERFORM 0205-VALIDAR-CANAL.
013600     PERFORM 0206-VALIDAR-NUMERICOS.
013700
013800     IF WRK-CANAL-OK EQUAL "S"
013900         PERFORM 0210-DERIVAR-TIPO
014000         PERFORM 0220-SELECIONAR-MODELO
014100         PERFORM 0230-SUBSTITUIR-CAMPOS
014200         MOVE "S"              TO LK-RETORNO
014300         MOVE WRK-VERSAO-PADRAO TO LK-VERSAO-SAIDA
014400     ELSE
014500         MOVE "N"    TO LK-RETORNO
014600         MOVE SPACES TO LK-CONTEUDO-SAIDA
014700         MOVE SPACES TO LK-VERSAO-SAIDA
014800     END-IF.
014900
015000     GOBACK.
015100
015200 0000-PRINCIPAL-FIM.EXIT.
015300*-----------------------------------------------------------------*
015400 0110-CARREGAR-MODELOS                   SECTION.
015500*-----------------------------------------------------------------*
015600*    LEITURA SEQUENCIAL UNICA DA BIBLIOTECA DE MODELOS PARA A
015700*    TABELA EM MEMORIA (CHAMADO SO UMA VEZ POR RODADA).
015800*-----------------------------------------------------------------*
015900
016000     MOVE ZEROS TO WRK-QTD-MODELOS.
016100     OPEN INPUT MODELOS.
016200     IF FS-MODELOS NOT EQUAL "00" AND FS-MODELOS NOT EQUAL "35"
016300         MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
016400         MOVE FS-MODELOS        TO WRK-STATUS-ERRO
016500         MOVE "MODELOS"         TO WRK-ARQUIVO-ERRO
016600         DISPLAY "NUDGETPL - " WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
016700     ELSE
016800         IF FS-MODELOS EQUAL "00"
016900             PERFORM 0115-LER-MODELO
017000             PERFORM 0117-ARMAZENAR-MODELO
017100                 UNTIL FS-MODELOS NOT EQUAL "00"
017200                    OR WRK-QTD-MODELOS EQUAL 30
017300             CLOSE MODELOS
017400         END-IF
017500     END-IF.
017600
017700     MOVE "S" TO WRK-CARGA-FEITA.
017800
017900 0110-CARREGAR-MODELOS-FIM.EXIT.
018000*-----------------------------------------------------------------*
018100 0115-LER-MODELO                         SECTION.
018200
018300         READ MODELOS.
018400
018500 0115-LER-MODELO-FIM.EXIT.
018600*-----------------------------------------------------------------*
018700 0117-ARMAZENAR-MODELO                   SECTION.
018800*-----------------------------------------------------------------*
018900*    GUARDA O MODELO LIDO NA TABELA E LE O PROXIMO.
019000*-----------------------------------------------------------------*
019100
019200         ADD 1 TO WRK-QTD-MODELOS.
019300         MOVE REG-MD-TIPO     TO TAB-MD-TIPO(WRK-QTD-MODELOS).
019400         MOVE REG-MD-CANAL    TO TAB-MD-CANAL(WRK-QTD-MODELOS).
019500         MOVE REG-MD-CONTEUDO TO TAB-MD-CONTEUDO(WRK-QTD-MODELOS).
019600         IF WRK-SWITCH-DEBUG EQUAL 1 AND WRK-QTD-MODELOS EQUAL 1
019700             DISPLAY "NUDGETPL-DEBUG 1A LINHA: "
019800                     TAB-MODELOS-ALFA(1:228)
019900         END-IF.
020000         PERFORM 0115-LER-MODELO.
020100
020200 0117-ARMAZENAR-MODELO-FIM.EXIT.
020300*-----------------------------------------------------------------*
020400 0205-VALIDAR-CANAL                      SECTION.
020500*-----------------------------------------------------------------*
020600*    SO SAO VALIDOS: IN-APP, WHATSAPP, EMAIL.
020700*-----------------------------------------------------------------*
020800
020900     IF LK-CANAL-PEDIDO EQUAL "IN-APP  "
021000        OR LK-CANAL-PEDIDO EQUAL "WHATSAPP"
021100        OR LK-CANAL-PEDIDO EQUAL "EMAIL   "
021200         MOVE "S" TO WRK-CANAL-OK
021300     ELSE
021400         MOVE "N" TO WRK-CANAL-OK
021500     END-IF.
021600
021700 0205-VALIDAR-CANAL-FIM.EXIT.
021800*-----------------------------------------------------------------*
021900 0206-VALIDAR-NUMERICOS                  SECTION.
022000*-----------------------------------------------------------------*
022100*    PERCENTUAL INVALIDO/AUSENTE VIRA ZERO. MEDIA DE QUIZ
022200*    INVALIDA/AUSENTE VIRA 100 - SO' PARA ESTA SELECAO.
022300*-----------------------------------------------------------------*
022400
022500     IF LK-PCT-ALFA NOT NUMERIC
022600         MOVE ZEROS TO LK-PCT-CONCLUSAO
022700     END-IF.
022800     IF LK-MEDIA-ALFA NOT NUMERIC
022900         MOVE 100 TO LK-MEDIA-QUIZ
023000     END-IF.
023100
023200 0206-VALIDAR-NUMERICOS-FIM.EXIT.
023300*-----------------------------------------------------------------*
023400 0210-DERIVAR-TIPO                       SECTION.
023500*-----------------------------------------------------------------*
023600*    TIPO EFETIVO E SO PARA ESCOLHER O MODELO - O TIPO GRAVADO
023700*    NO LEMBRETE CONTINUA SENDO O TIPO PEDIDO PELO CHAMADOR.
023800*-----------------------------------------------------------------*
023900
024000     IF LK-PCT-CONCLUSAO GREATER THAN 50
024100         MOVE "COMPLETION-BOOST    " TO WRK-TIPO-EFETIVO
024200     ELSE
024300         IF LK-MEDIA-QUIZ LESS THAN 70
024400             MOVE "QUIZ-REMINDER       " TO WRK-TIPO-EFETIVO
024500         ELSE
024600             MOVE "ENGAGEMENT          " TO WRK-TIPO-EFETIVO
024700         END-IF
024800     END-IF.
024900
025000 0210-DERIVAR-TIPO-FIM.EXIT.
025100*-----------------------------------------------------------------*
025200 0220-SELECIONAR-MODELO                  SECTION.
025300*-----------------------------------------------------------------*
025400*    1) TIPO E CANAL IGUAIS   2) SO O TIPO IGUAL   3) PRIMEIRO
025500*    MODELO DA TABELA   4) BIBLIOTECA VAZIA - TEXTO FIXO.
025600*-----------------------------------------------------------------*
025700
025800     MOVE ZEROS TO WRK-IDX-ACHOU.
025900
026000     IF WRK-QTD-MODELOS EQUAL ZEROS
026100         MOVE WRK-DEFAULT-FIXO TO WRK-CONTEUDO-MODELO
026200     ELSE
026300         MOVE 1 TO WRK-IDX-MODELO
026400         PERFORM 0221-TESTAR-TIPO-CANAL
026500             UNTIL WRK-IDX-MODELO GREATER WRK-QTD-MODELOS
026600                OR WRK-IDX-ACHOU NOT EQUAL ZEROS
026700
026800         IF WRK-IDX-ACHOU EQUAL ZEROS
026900             MOVE 1 TO WRK-IDX-MODELO
027000             PERFORM 0222-TESTAR-TIPO
027100                 UNTIL WRK-IDX-MODELO GREATER WRK-QTD-MODELOS
027200                    OR WRK-IDX-ACHOU NOT EQUAL ZEROS
027300         END-IF
027400
027500         IF WRK-IDX-ACHOU EQUAL ZEROS
027600             MOVE 1 TO WRK-IDX-ACHOU
027700         END-IF
027800
027900         MOVE TAB-MD-CONTEUDO(WRK-IDX-ACHOU) TO WRK-CONTEUDO-MODELO
028000     END-IF.
028100
028200 0220-SELECIONAR-MODELO-FIM.EXIT.
028300*-----------------------------------------------------------------*
028400 0221-TESTAR-TIPO-CANAL                  SECTION.
028500*-----------------------------------------------------------------*
028600*    1A. PASSADA: EXIGE TIPO E CANAL IGUAIS AO PEDIDO.
028700*-----------------------------------------------------------------*
028800
028900         IF TAB-MD-TIPO(WRK-IDX-MODELO)   EQUAL WRK-TIPO-EFETIVO
029000            AND TAB-MD-CANAL(WRK-IDX-MODELO) EQUAL LK-CANAL-PEDIDO
029100             MOVE WRK-IDX-MODELO TO WRK-IDX-ACHOU
029200         END-IF.
029300         ADD 1 TO WRK-IDX-MODELO.
029400
029500 0221-TESTAR-TIPO-CANAL-FIM.EXIT.
029600*-----------------------------------------------------------------*
029700 0222-TESTAR-TIPO                        SECTION.
029800*-----------------------------------------------------------------*
029900*    2A. PASSADA: SO EXIGE O TIPO IGUAL (QUALQUER CANAL).
030000*-----------------------------------------------------------------*
030100
030200         IF TAB-MD-TIPO(WRK-IDX-MODELO) EQUAL WRK-TIPO-EFETIVO
030300             MOVE WRK-IDX-MODELO TO WRK-IDX-ACHOU
030400         END-IF.
030500         ADD 1 TO WRK-IDX-MODELO.
030600
030700 0222-TESTAR-TIPO-FIM.EXIT.
030800*-----------------------------------------------------------------*
030900 0230-SUBSTITUIR-CAMPOS                  SECTION.
031000*-----------------------------------------------------------------*
031100*    TROCA {NAME} PELO NOME DO ALUNO E {COMPLETION} PELO
031200*    PERCENTUAL DE CONCLUSAO, SEM ESPACOS SOBRANDO.
031300*-----------------------------------------------------------------*
031400
031500     MOVE LK-NOME-ALUNO TO WRK-CMP-ENTRADA.
031600     PERFORM 0290-COMPACTAR.
031700
031800     UNSTRING WRK-CONTEUDO-MODELO DELIMITED BY "{name}"
031900         INTO WRK-PARTE-A WRK-PARTE-B.
032000     STRING WRK-PARTE-A     DELIMITED BY SIZE
032100            WRK-CMP-SAIDA   DELIMITED BY SIZE
032200            WRK-PARTE-B     DELIMITED BY SIZE
032300       INTO WRK-RESULTADO.
032400
032500     MOVE LK-PCT-CONCLUSAO TO WRK-COMPL-ED.
032600     MOVE WRK-COMPL-ED     TO WRK-CMP-ENTRADA.
032700     PERFORM 0290-COMPACTAR.
032800
032900     UNSTRING WRK-RESULTADO DELIMITED BY "{completion}"
033000         INTO WRK-PARTE-A WRK-PARTE-B.
033100     STRING WRK-PARTE-A     DELIMITED BY SIZE
033200            WRK-CMP-SAIDA   DELIMITED BY SIZE
033300            WRK-PARTE-B     DELIMITED BY SIZE
033400       INTO LK-CONTEUDO-SAIDA.
033500
033600 0230-SUBSTITUIR-CAMPOS-FIM.EXIT.
033700*-----------------------------------------------------------------*
033800 0290-COMPACTAR                          SECTION.
033900*-----------------------------------------------------------------*
034000*    TIRA OS BRANCOS DAS DUAS PONTAS DE WRK-CMP-ENTRADA E
034100*    DEIXA O RESULTADO, JUSTIFICADO A ESQUERDA, EM WRK-CMP-SAIDA.
034200*-----------------------------------------------------------------*
034300
034400     MOVE SPACES TO WRK-CMP-SAIDA.
034500     MOVE ZEROS  TO WRK-CMP-INI WRK-CMP-FIM.
034600
034700     MOVE 1 TO WRK-CMP-IDX.
034800     PERFORM 0291-ACHAR-INICIO
034900         UNTIL WRK-CMP-IDX GREATER 40
035000            OR WRK-CMP-INI NOT EQUAL ZEROS.
035100
035200     IF WRK-CMP-INI NOT EQUAL ZEROS
035300         MOVE 40 TO WRK-CMP-IDX
035400         PERFORM 0292-ACHAR-FINAL
035500             UNTIL WRK-CMP-IDX LESS THAN 1
035600                OR WRK-CMP-FIM NOT EQUAL ZEROS
035700
035800         COMPUTE WRK-CMP-TAM = WRK-CMP-FIM - WRK-CMP-INI + 1
035900         MOVE WRK-CMP-ENTRADA(WRK-CMP-INI:WRK-CMP-TAM)
036000             TO WRK-CMP-SAIDA
036100     END-IF.
036200
036300 0290-COMPACTAR-FIM.EXIT.
036400*-----------------------------------------------------------------*
036500 0291-ACHAR-INICIO                       SECTION.
036600*-----------------------------------------------------------------*
036700*    VARREDURA DA ESQUERDA PARA A DIREITA, ATE ACHAR 1O NAO-BRANCO.
036800*-----------------------------------------------------------------*
036900
037000         IF WRK-CMP-ENTRADA(WRK-CMP-IDX:1) NOT EQUAL SPACE
037100             MOVE WRK-CMP-IDX TO WRK-CMP-INI
037200         END-IF.
037300         ADD 1 TO WRK-CMP-IDX.
037400
037500 0291-ACHAR-INICIO-FIM.EXIT.
037600*-----------------------------------------------------------------*
037700 0292-ACHAR-FINAL                        SECTION.
037800*-----------------------------------------------------------------*
037900*    VARREDURA DA DIREITA PARA A ESQUERDA, ATE ACHAR O ULTIMO
038000*    CARACTERE NAO-BRANCO.
038100*-----------------------------------------------------------------*
038200
038300         IF WRK-CMP-ENTRADA(WRK-CMP-IDX:1) NOT EQUAL SPACE
038400             MOVE WRK-CMP-IDX TO WRK-CMP-FIM
038500         END-IF.
038600         SUBTRACT 1 FROM WRK-CMP-IDX.
038700
038800 0292-ACHAR-FINAL-FIM.EXIT.
038900*-----------------------------------------------------------------*
