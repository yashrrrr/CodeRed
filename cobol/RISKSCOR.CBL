000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             RISKSCOR.
000300 AUTHOR.                                 MATHEUS H MEDEIROS.
000400 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000500 DATE-WRITTEN.                           14/09/1988.
000600 DATE-COMPILED.
000700 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000800*=================================================================*
000900*    PROGRAMA   : RISKSCOR
001000*    PROGRAMADOR: MATHEUS H MEDEIROS
001100*    ANALISTA   : IVAN SANCHES
001200*    CONSULTORIA: FOURSYS
001300*    DATA.......: 14 / 09 / 1988
001400*-----------------------------------------------------------------*
001500*    OBJETIVO...: CALCULAR O SCORE DE RISCO DE EVASAO DO ALUNO
001600*        E A RESPECTIVA CLASSE (BAIXO/MEDIO/ALTO) A PARTIR DOS
001700*        INDICADORES DE ENGAJAMENTO RECEBIDOS DO PROGRAMA
001800*        CHAMADOR (RISKCALC OU SIMULRUN). NAO ABRE ARQUIVOS.
001900*-----------------------------------------------------------------*
002000*    ARQUIVOS                I/O                  INCLUDE/BOOK
002100*    (NENHUM - SUBROTINA DE CALCULO, SEM ARQUIVO PROPRIO)
002200*-----------------------------------------------------------------*
002300*    MODULOS....: CHAMADO POR RISKCALC E SIMULRUN
002400*-----------------------------------------------------------------*
002500*                            ALTERACOES
002600*-----------------------------------------------------------------*
002700* 14/09/1988 MHM PROGRAMA ORIGINAL - FORMULA DE RISCO V1          ALT00001
002800* 02/03/1989 IVS AJUSTE NO PESO DO INDICADOR DE FALTAS            ALT00002
002900* 19/07/1991 MHM INCLUIDO FATOR DE RECENCIA DE ULTIMO ACESSO      ALT00003
003000* 30/11/1992 CAS REVISAO DA REGRA DE ARREDONDAMENTO (3 CASAS)     ALT00004
003100* 08/01/1994 MHM CORRECAO: CLASSE MEDIO ENTRANDO COMO BAIXO       ALT00005
003200* 17/05/1996 IVS INCLUIDO FALLBACK DE ERRO (SCORE 0,800 / ALTO)   ALT00006
003300* 21/10/1998 CAS BUG Y2K - CALCULO DE DIAS TROCADO PARA JULIANO   ALT00007
003400*               COM ANO DE 4 DIGITOS (ANTES QUEBRAVA EM 00-29)
003500* 11/02/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS AJUSTE ACIMA ALT00008
003600* 25/09/2001 MHM REVISAO GERAL DE COMENTARIOS - SEM ALTERAR REGRA ALT00009
003700* 14/06/2004 RPS CHAMADO 4471 - DOCUMENTADA FAIXA DE FALTAS       ALT00010
003800*=================================================================*
003900 ENVIRONMENT                             DIVISION.
004000 CONFIGURATION                           SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 IS WRK-SWITCH-DEBUG.
004300
004400 DATA                                    DIVISION.
004500 WORKING-STORAGE                         SECTION.
004600*-----------------------------------------------------------------*
004700 01  FILLER                      PIC X(050)          VALUE
004800         "***** INICIO DA WORKING - RISKSCOR *****".
004900*-----------------------------------------------------------------*
005000 01  WRK-ERRO-ENTRADA            PIC X(001)          VALUE "N".
005100 01  WRK-PCT-CLAMP               PIC S9(3)V99        VALUE ZEROS.
005200 01  WRK-QUIZ-CLAMP              PIC S9(3)V99        VALUE ZEROS.
005300 01  WRK-FALTAS-CLAMP            PIC S9(3)           VALUE ZEROS.
005400*-----------------------------------------------------------------*
005500*    TERMOS DA FORMULA DE RISCO (5 CASAS DECIMAIS - VER REGRA)
005600*-----------------------------------------------------------------*
005700 01  WRK-TERMO-CONCLUSAO         PIC S9V9(5)         VALUE ZEROS.
005800 01  WRK-TERMO-QUIZ              PIC S9V9(5)         VALUE ZEROS.
005900 01  WRK-TERMO-FALTAS            PIC S9V9(5)         VALUE ZEROS.
006000 01  WRK-TERMO-RECENCIA          PIC S9V9(5)         VALUE ZEROS.
006100 01  WRK-RAZAO-FALTAS            PIC S9V9(5)         VALUE ZEROS.
006200 01  WRK-RECENCIA-FATOR          PIC S9V9(5)         VALUE ZEROS.
006300 01  WRK-RISCO-CALC              PIC S9V9(5)         VALUE ZEROS.
006400*-----------------------------------------------------------------*
006500*    AREA DE DATAS - CALCULO DE DIAS DECORRIDOS (JULIANO)
006600*-----------------------------------------------------------------*
006700 01  WRK-DATA-VALIDA             PIC X(001)          VALUE "N".
006800 01  WRK-ANO                     PIC S9(4)   COMP    VALUE ZEROS.
006900 01  WRK-MES                     PIC S9(2)   COMP    VALUE ZEROS.
007000 01  WRK-DIA                     PIC S9(2)   COMP    VALUE ZEROS.
007100 01  WRK-A-AUX                   PIC S9(8)   COMP    VALUE ZEROS.
007200 01  WRK-C-AUX                   PIC S9(8)   COMP    VALUE ZEROS.
007300 01  WRK-TERMO1-AUX              PIC S9(8)   COMP    VALUE ZEROS.
007400 01  WRK-TERMO2-AUX              PIC S9(8)   COMP    VALUE ZEROS.
007500 01  WRK-TERMO3-AUX              PIC S9(8)   COMP    VALUE ZEROS.
007600 01  WRK-JULIANO-LOGIN           PIC S9(8)   COMP    VALUE ZEROS.
007700 01  WRK-JULIANO-PROCESSO        PIC S9(8)   COMP    VALUE ZEROS.
007800 01  WRK-DIAS-SEM-LOGIN          PIC S9(8)   COMP    VALUE ZEROS.
007900*-----------------------------------------------------------------*
008000 01  FILLER                      PIC X(050)          VALUE
008100         "***** FIM DA WORKING - RISKSCOR *****".
008200*-----------------------------------------------------------------*
008300
008400 LINKAGE                                 SECTION.
008500*-----------------------------------------------------------------*
008600 01  LK-PCT-CONCLUSAO            PIC S9(3)V99.
008700 01  LK-PCT-ALFA REDEFINES
008800     LK-PCT-CONCLUSAO            PIC X(05).
008900 01  LK-MEDIA-QUIZ               PIC S9(3)V99.
009000 01  LK-MEDIA-ALFA REDEFINES
009100     LK-MEDIA-QUIZ               PIC X(05).
009200 01  LK-FALTAS-CONSEC            PIC S9(3).
009300 01  LK-FALTAS-ALFA REDEFINES
009400     LK-FALTAS-CONSEC            PIC X(03).
009500*-----------------------------------------------------------------*
009600 01  LK-ULT-LOGIN                PIC X(10).
009700 01  LK-ULT-LOGIN-R REDEFINES LK-ULT-LOGIN.
009800     05 LK-UL-ANO                PIC 9(04).
009900     05 LK-UL-HIFEN1              PIC X(01).
010000     05 LK-UL-MES                PIC 9(02).
010100     05 LK-UL-HIFEN2              PIC X(01).
010200     05 LK-UL-DIA                PIC 9(02).
010300*-----------------------------------------------------------------*
010400 01  LK-DATA-PROCESSO            PIC 9(08).
010500 01  LK-DATA-PROCESSO-R REDEFINES LK-DATA-PROCESSO.
010600     05 LK-DP-ANO                PIC 9(04).
010700     05 LK-DP-MES                PIC 9(02).
010800     05 LK-DP-DIA                PIC 9(02).
010900*-----------------------------------------------------------------*
011000 01  LK-SCORE-RISCO              PIC S9(1)V999.
011100 01  LK-CLASSE-RISCO             PIC X(06).
011110     88 LK-RISCO-BAIXO                  VALUE "LOW   ".
011120     88 LK-RISCO-MEDIO                  VALUE "MEDIUM".
011130     88 LK-RISCO-ALTO                   VALUE "HIGH  ".
011200
011300 PROCEDURE                               DIVISION
011400     USING   LK-PCT-CONCLUSAO
011500             LK-MEDIA-QUIZ
011600             LK-FALTAS-CONSEC
011700             LK-ULT-LOGIN
011800             LK-DATA-PROCESSO
011900             LK-SCORE-RISCO
012000             LK-CLASSE-RISCO.
012100*=================================================================*
012200 0000-PRINCIPAL                          SECTION.
012300
012400     PERFORM 0200-CALCULAR-RISCO.
012500     GOBACK.
012600
012700 0000-PRINCIPAL-FIM.EXIT.
012800*-----------------------------------------------------------------*
012900 0200-CALCULAR-RISCO                     SECTION.
013000*-----------------------------------------------------------------*
013100*    ROTEIRO PRINCIPAL DA FORMULA - CHAMADO UMA VEZ POR ALUNO.
013200*-----------------------------------------------------------------*
013300
013400     PERFORM 0210-VALIDAR-NUMERICOS.
013500
013600     IF WRK-ERRO-ENTRADA EQUAL "S"
013700         MOVE 0.800 TO LK-SCORE-RISCO
013800         MOVE "HIGH  " TO LK-CLASSE-RISCO
013900     ELSE
014000         PERFORM 0215-PREPARAR-CAMPOS
014100         PERFORM 0220-CALC-RECENCIA
014200         PERFORM 0230-CALC-FORMULA
014300         PERFORM 0240-ARREDONDAR
014400         PERFORM 0250-CLASSIFICAR
014500     END-IF.
014600
014700 0200-CALCULAR-RISCO-FIM.EXIT.
014800*-----------------------------------------------------------------*
014900 0210-VALIDAR-NUMERICOS                  SECTION.
015000*-----------------------------------------------------------------*
015100*    CAMPO NAO-NUMERICO NO MESTRE (REGISTRO CORROMPIDO NA
015200*    CARGA) CAI NO FALLBACK DE ERRO - SCORE 0,800 / ALTO.
015300*-----------------------------------------------------------------*
015400
015500     IF LK-PCT-ALFA    NOT NUMERIC
015600        OR LK-MEDIA-ALFA  NOT NUMERIC
015700        OR LK-FALTAS-ALFA NOT NUMERIC
015800         MOVE "S" TO WRK-ERRO-ENTRADA
015900     ELSE
016000         MOVE "N" TO WRK-ERRO-ENTRADA
016100     END-IF.
016200
016300 0210-VALIDAR-NUMERICOS-FIM.EXIT.
016400*-----------------------------------------------------------------*
016500 0215-PREPARAR-CAMPOS                    SECTION.
016600*-----------------------------------------------------------------*
016700*    CLAMP DOS CAMPOS DE ENTRADA ANTES DA FORMULA.
016800*-----------------------------------------------------------------*
016900
017000     MOVE LK-PCT-CONCLUSAO  TO WRK-PCT-CLAMP.
017100     IF WRK-PCT-CLAMP   LESS THAN 0
017200         MOVE 0 TO WRK-PCT-CLAMP
017300     END-IF.
017400     IF WRK-PCT-CLAMP   GREATER THAN 100
017500         MOVE 100 TO WRK-PCT-CLAMP
017600     END-IF.
017700
017800     MOVE LK-MEDIA-QUIZ     TO WRK-QUIZ-CLAMP.
017900     IF WRK-QUIZ-CLAMP  LESS THAN 0
018000         MOVE 0 TO WRK-QUIZ-CLAMP
018100     END-IF.
018200     IF WRK-QUIZ-CLAMP  GREATER THAN 100
018300         MOVE 100 TO WRK-QUIZ-CLAMP
018400     END-IF.
018500
018600     MOVE LK-FALTAS-CONSEC  TO WRK-FALTAS-CLAMP.
018700     IF WRK-FALTAS-CLAMP LESS THAN 0
018800         MOVE 0 TO WRK-FALTAS-CLAMP
018900     END-IF.
019000
019100 0215-PREPARAR-CAMPOS-FIM.EXIT.
019200*-----------------------------------------------------------------*
019300 0220-CALC-RECENCIA                      SECTION.
019400*-----------------------------------------------------------------*
019500*    FATOR DE RECENCIA A PARTIR DOS DIAS DESDE O ULTIMO LOGIN.
019600*    CAMPO EM BRANCO = NUNCA FEZ LOGIN (FATOR 1,0).
019700*    DATA INVALIDA    = TRATADA COMO LOGIN HOJE (FATOR 0,0).
019800*-----------------------------------------------------------------*
019900
020000     IF LK-ULT-LOGIN EQUAL SPACES
020100         MOVE 1.00000 TO WRK-RECENCIA-FATOR
020200     ELSE
020300         PERFORM 0225-VALIDAR-DATA-LOGIN
020400         IF WRK-DATA-VALIDA NOT EQUAL "S"
020500             MOVE 0.00000 TO WRK-RECENCIA-FATOR
020600         ELSE
020700             PERFORM 0226-CALC-DIAS-DECORRIDOS
020800             IF WRK-DIAS-SEM-LOGIN NOT GREATER THAN 7
020900                 MOVE 0.00000 TO WRK-RECENCIA-FATOR
021000             ELSE
021100                 IF WRK-DIAS-SEM-LOGIN NOT LESS THAN 30
021200                     MOVE 1.00000 TO WRK-RECENCIA-FATOR
021300                 ELSE
021400                     COMPUTE WRK-RECENCIA-FATOR ROUNDED =
021500                         ( WRK-DIAS-SEM-LOGIN - 7 ) / 23
021600                 END-IF
021700             END-IF
021800         END-IF
021900     END-IF.
022000
022100 0220-CALC-RECENCIA-FIM.EXIT.
022200*-----------------------------------------------------------------*
022300 0225-VALIDAR-DATA-LOGIN                 SECTION.
022400*-----------------------------------------------------------------*
022500
022600     IF LK-UL-HIFEN1 EQUAL "-" AND LK-UL-HIFEN2 EQUAL "-"
022700        AND LK-UL-ANO IS NUMERIC
022800        AND LK-UL-MES IS NUMERIC
022900        AND LK-UL-DIA IS NUMERIC
023000        AND LK-UL-MES GREATER THAN 0 AND LESS THAN 13
023100        AND LK-UL-DIA GREATER THAN 0 AND LESS THAN 32
023200         MOVE "S" TO WRK-DATA-VALIDA
023300     ELSE
023400         MOVE "N" TO WRK-DATA-VALIDA
023500     END-IF.
023600
023700 0225-VALIDAR-DATA-LOGIN-FIM.EXIT.
023800*-----------------------------------------------------------------*
023900 0226-CALC-DIAS-DECORRIDOS                SECTION.
024000*-----------------------------------------------------------------*
024100*    NUMERO JULIANO (ALGORITMO FLIEGEL/VAN FLANDERN) PARA OS
024200*    DOIS LADOS DA CONTA, DEPOIS SUBTRAI. SUBSTITUI O VELHO
024300*    CALCULO COM ANO DE 2 DIGITOS (VER ALTERACAO Y2K ACIMA).
024400*-----------------------------------------------------------------*
024500
024600     MOVE LK-UL-ANO TO WRK-ANO.
024700     MOVE LK-UL-MES TO WRK-MES.
024800     MOVE LK-UL-DIA TO WRK-DIA.
024900     PERFORM 0227-JULIANO.
025000     COMPUTE WRK-JULIANO-LOGIN =
025100         WRK-DIA - 32075 + WRK-TERMO1-AUX + WRK-TERMO2-AUX
025200         - WRK-TERMO3-AUX.
025300
025400     MOVE LK-DP-ANO TO WRK-ANO.
025500     MOVE LK-DP-MES TO WRK-MES.
025600     MOVE LK-DP-DIA TO WRK-DIA.
025700     PERFORM 0227-JULIANO.
025800     COMPUTE WRK-JULIANO-PROCESSO =
025900         WRK-DIA - 32075 + WRK-TERMO1-AUX + WRK-TERMO2-AUX
026000         - WRK-TERMO3-AUX.
026100
026200     COMPUTE WRK-DIAS-SEM-LOGIN =
026300         WRK-JULIANO-PROCESSO - WRK-JULIANO-LOGIN.
026400
026500     IF WRK-DIAS-SEM-LOGIN LESS THAN 0
026600         MOVE 0 TO WRK-DIAS-SEM-LOGIN
026700     END-IF.
026800
026900 0226-CALC-DIAS-DECORRIDOS-FIM.EXIT.
027000*-----------------------------------------------------------------*
027100 0227-JULIANO                            SECTION.
027200*-----------------------------------------------------------------*
027300*    USA WRK-ANO / WRK-MES / WRK-DIA. DEIXA O RESULTADO NOS
027400*    TERMOS AUXILIARES (SOMADOS PELO CHAMADOR).
027500*-----------------------------------------------------------------*
027600
027700     COMPUTE WRK-A-AUX = ( WRK-MES - 14 ) / 12.
027800     COMPUTE WRK-TERMO1-AUX =
027900         1461 * ( WRK-ANO + 4800 + WRK-A-AUX ) / 4.
028000     COMPUTE WRK-TERMO2-AUX =
028100         367 * ( WRK-MES - 2 - WRK-A-AUX * 12 ) / 12.
028200     COMPUTE WRK-C-AUX = ( WRK-ANO + 4900 + WRK-A-AUX ) / 100.
028300     COMPUTE WRK-TERMO3-AUX = 3 * WRK-C-AUX / 4.
028400
028500 0227-JULIANO-FIM.EXIT.
028600*-----------------------------------------------------------------*
028700 0230-CALC-FORMULA                       SECTION.
028800*-----------------------------------------------------------------*
028900*    RISCO = 0,5*(1-CONCLUSAO/100) + 0,2*(1-QUIZ/100)
029000*           + 0,2*MIN(FALTAS/7,1) + 0,1*RECENCIA
029100*-----------------------------------------------------------------*
029200
029300     COMPUTE WRK-TERMO-CONCLUSAO ROUNDED =
029400         0.5 * ( 1 - ( WRK-PCT-CLAMP / 100 ) ).
029500
029600     COMPUTE WRK-TERMO-QUIZ ROUNDED =
029700         0.2 * ( 1 - ( WRK-QUIZ-CLAMP / 100 ) ).
029800
029900     COMPUTE WRK-RAZAO-FALTAS ROUNDED =
030000         WRK-FALTAS-CLAMP / 7.
030100     IF WRK-RAZAO-FALTAS GREATER THAN 1
030200         MOVE 1.00000 TO WRK-RAZAO-FALTAS
030300     END-IF.
030400     COMPUTE WRK-TERMO-FALTAS ROUNDED =
030500         0.2 * WRK-RAZAO-FALTAS.
030600
030700     COMPUTE WRK-TERMO-RECENCIA ROUNDED =
030800         0.1 * WRK-RECENCIA-FATOR.
030900
031000     COMPUTE WRK-RISCO-CALC ROUNDED =
031100         WRK-TERMO-CONCLUSAO + WRK-TERMO-QUIZ
031200         + WRK-TERMO-FALTAS + WRK-TERMO-RECENCIA.
031300
031400     IF WRK-RISCO-CALC LESS THAN 0
031500         MOVE 0.00000 TO WRK-RISCO-CALC
031600     END-IF.
031700     IF WRK-RISCO-CALC GREATER THAN 1
031800         MOVE 1.00000 TO WRK-RISCO-CALC
031900     END-IF.
032000
032100 0230-CALC-FORMULA-FIM.EXIT.
032200*-----------------------------------------------------------------*
032300 0240-ARREDONDAR                         SECTION.
032400*-----------------------------------------------------------------*
032500*    ARREDONDAMENTO PARA 3 CASAS - ROUNDED DO COBOL E
032600*    "ARREDONDA PARA CIMA NO MEIO" (AJUSTADO EM 30/11/1992).
032700*-----------------------------------------------------------------*
032800
032900     COMPUTE LK-SCORE-RISCO ROUNDED = WRK-RISCO-CALC.
033000
033100 0240-ARREDONDAR-FIM.EXIT.
033200*-----------------------------------------------------------------*
033300 0250-CLASSIFICAR                        SECTION.
033400*-----------------------------------------------------------------*
033500
033600     IF LK-SCORE-RISCO GREATER THAN 0.700
033700         MOVE "HIGH  " TO LK-CLASSE-RISCO
033800     ELSE
033900         IF LK-SCORE-RISCO GREATER THAN 0.400
034000             MOVE "MEDIUM" TO LK-CLASSE-RISCO
034100         ELSE
034200             MOVE "LOW   " TO LK-CLASSE-RISCO
034300         END-IF
034400     END-IF.
034500
034600 0250-CLASSIFICAR-FIM.EXIT.
034700*-----------------------------------------------------------------*
