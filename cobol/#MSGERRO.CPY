000100*================================================================*
000200*    BOOK........: #MSGERRO
000300*    DESCRICAO...: LITERAIS DE MENSAGEM DE ERRO PADRAO DE ARQUIVO
000400*    UTILIZADO...: TODOS OS PROGRAMAS
000500*----------------------------------------------------------------*
000600*    ALTERACOES
000700*----------------------------------------------------------------*
000800* 22/06/1986 MHM CRIACAO DO BOOK (ORIGEM: SISTEMA DE ASSINANTES)
000900*================================================================*
001000 01  WRK-ERRO-ABERTURA           PIC X(30)           VALUE
001100         "ERRO NA ABERTURA DO ARQUIVO".
001200 01  WRK-ERRO-LEITURA            PIC X(30)           VALUE
001300         "ERRO NA LEITURA DO ARQUIVO".
001400 01  WRK-ERRO-GRAVACAO           PIC X(30)           VALUE
001500         "ERRO NA GRAVACAO DO REGISTRO".
001600 01  WRK-ERRO-FECHAR             PIC X(30)           VALUE
001700         "ERRO NO FECHAMENTO DO ARQUIVO".
001800 01  WRK-NAO-ACHOU               PIC X(30)           VALUE
001900         "ARQUIVO NAO ENCONTRADO".
002000 01  WRK-ARQ-VAZIO               PIC X(30)           VALUE
002100         "ARQUIVO SEM REGISTROS".
002200 01  WRK-ARQ-OK                  PIC X(30)           VALUE
002300         "ARQUIVO PROCESSADO COM SUCESSO".
002400 01  WRK-SEPARALINHA             PIC X(30)           VALUE
002500         "----------------------------".
