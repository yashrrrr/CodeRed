000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             SIMULRUN.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           22/07/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000* PROGRAMA   : SIMULRUN
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 22/07/1990
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: RODAR UMA SIMULACAO DE RISCO DE EVASAO PARA TODOS
001700*              OS ALUNOS: RECALCULA O SCORE (CALL RISKSCOR), CONTA
001800*              POR CLASSE, GERA LEMBRETE AUTOMATICO PARA QUEM
001900*              ESTIVER NO LIMIAR DE RISCO (CALL NUDGETPL), GRAVA O
002000*              MESTRE ATUALIZADO, UM EVENTO-RESUMO E O RELATORIO.
002100*-----------------------------------------------------------------*
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  ALUNOS                 I                    #BOOKALU
002400*  ALUNOSAT               O                    #BOOKLMB
002500*  LEMBRETE               O (EXTEND)           #BOOKEVT
002600*  EVENTOS                O (EXTEND)           #BOOKERRO
002700*  RELSIM                 O                    #MSGERRO
002750*  PARMSIM                I (OPCIONAL)         -
002800*-----------------------------------------------------------------*
002900* MODULOS....: CALL RISKSCOR / CALL NUDGETPL
003000*-----------------------------------------------------------------*
003100*                          ALTERACOES
003200*-----------------------------------------------------------------*
003300* 22/07/1990 MHM PROGRAMA ORIGINAL                                ALT00001
003400* 14/01/1993 IVS INCLUIDO LEMBRETE AUTOMATICO (WRK-AUTO-LEMBRETE) ALT00002
003500* 06/06/1995 CAS INCLUIDO EVENTO-RESUMO SIMULATION-RUN            ALT00003
003600* 21/10/1998 CAS Y2K - VER RISKSCOR (DATA DE PROCESSAMENTO 4 DIGS)ALT00004
003610* 14/09/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS ALT00004      ALT00005
003700* 17/08/2000 MHM AJUSTE: FALHA NA GERACAO DE LEMBRETE NAO PARA RUNALT00006
003710* 23/04/2001 IVS CHAMADO 2250 - CONTADOR WRK-ACU-LEMBRETES         ALT00007
003720*               PASSOU A SAIR NO RESUMO IMPRESSO (0320)
003730* 30/10/2002 RPS CHAMADO 2920 - CLASSE DE RISCO DESCONHECIDA NA    ALT00008
003740*               EVALUATE (0210) PASSOU A CONTAR COMO BAIXO, NAO
003750*               A ESTOURAR EM ERRO FATAL
003800* 30/05/2005 RPS CHAMADO 5120 - LIMIAR DE RISCO PASSOU A SER      ALT00009
003900*               PARAMETRIZAVEL (WRK-LIMIAR-RISCO)
003950* 12/03/2008 RPS CHAMADO 5120 - CARTAO PARMSIM PASSOU A SER LIDO  ALT00010
003960*               DE VERDADE (ANTES SO' RECOMPILANDO); AUTO-LEMBRETE
003970*               E LIMIAR-RISCO AGORA VEM DO CARTAO QUANDO EXISTIR
003980* 09/11/2009 CAS CHAMADO 5403 - REVISAO GERAL DE COMENTARIOS -    ALT00011
003990*               SEM ALTERAR REGRA DE SIMULACAO
004000*=================================================================*
004100 ENVIRONMENT                             DIVISION.
004200 CONFIGURATION                           SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS WRK-SWITCH-DEBUG.
004600 INPUT-OUTPUT                            SECTION.
004700 FILE-CONTROL.
004800     SELECT ALUNOS   ASSIGN TO "ALUNOS"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-ALUNOS.
005100     SELECT ALUNOSAT ASSIGN TO "ALUNOSAT"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-ALUNOSAT.
005400     SELECT LEMBRETE ASSIGN TO "LEMBRETE"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-LEMBRETE.
005700     SELECT EVENTOS  ASSIGN TO "EVENTOS"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-EVENTOS.
006000     SELECT RELSIM   ASSIGN TO "RELSIM"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-RELSIM.
006210*    CHAMADO 5120 - CARTAO DE PARAMETRO DA SIMULACAO (OPCIONAL;
006220*    SE NAO EXISTIR, FICAM OS VALORES-PADRAO DA WORKING-STORAGE).
006230     SELECT PARMSIM  ASSIGN TO "PARMSIM"
006240         ORGANIZATION IS LINE SEQUENTIAL
006250         FILE STATUS IS FS-PARMSIM.
006300
006400 DATA                                    DIVISION.
006500 FILE                                    SECTION.
006600 FD  ALUNOS.
006700 COPY "#BOOKALU".
006800
006900 FD  ALUNOSAT.
007000 01  REG-ALUNO-SAIDA.
007100     05 REG-AS-ID                PIC X(12).
007200     05 REG-AS-NOME              PIC X(30).
007300     05 REG-AS-EMAIL             PIC X(40).
007400     05 REG-AS-TELEFONE          PIC X(15).
007500     05 REG-AS-PROGRAMA          PIC X(30).
007600     05 REG-AS-ULT-LOGIN         PIC X(10).
007700     05 REG-AS-PCT-CONCLUSAO     PIC S9(3)V99.
007800     05 REG-AS-MEDIA-QUIZ        PIC S9(3)V99.
007900     05 REG-AS-FALTAS-CONSEC     PIC S9(3).
008000     05 REG-AS-SCORE-RISCO       PIC S9(1)V999.
008100     05 REG-AS-CLASSE-RISCO      PIC X(06).
008200     05 FILLER                   PIC X(40).
008300
008400 FD  LEMBRETE.
008500 COPY "#BOOKLMB".
008600
008700 FD  EVENTOS.
008800 COPY "#BOOKEVT".
008900
009000 FD  RELSIM.
009100 01  LINHA-RELSIM                PIC X(080).
009150
009160 FD  PARMSIM.
009170 01  REG-PARM-SIM.
009180     05 REG-PARM-AUTO-LEMBRETE   PIC X(01).
009190     05 REG-PARM-LIMIAR-RISCO    PIC 9(01)V999.
009195     05 FILLER                  PIC X(74).
009200
009300 WORKING-STORAGE                         SECTION.
009400*=================================================================*
009500 01  FILLER                      PIC X(50)           VALUE
009600       "========== VARIAVEL DE STATUS ==========".
009700*-----------------------------------------------------------------*
009800 01  FS-ALUNOS                   PIC X(02)           VALUE SPACES.
009900 01  FS-ALUNOSAT                 PIC X(02)           VALUE SPACES.
010000 01  FS-LEMBRETE                 PIC X(02)           VALUE SPACES.
010100 01  FS-EVENTOS                  PIC X(02)           VALUE SPACES.
010200 01  FS-RELSIM                   PIC X(02)           VALUE SPACES.
010210 01  FS-PARMSIM                  PIC X(02)           VALUE SPACES.
010300*=================================================================*
010400 01  FILLER                      PIC X(50)           VALUE
010500         "========== VARIAVEIS ACUMULADORAS ==========".
010600*-----------------------------------------------------------------*
010700 77  WRK-ACU-PROCESSADOS         PIC 9(05)    COMP-3  VALUE ZEROS.
010800 77  WRK-ACU-ALTO                PIC 9(05)    COMP-3  VALUE ZEROS.
010900 77  WRK-ACU-MEDIO               PIC 9(05)    COMP-3  VALUE ZEROS.
011000 77  WRK-ACU-BAIXO               PIC 9(05)    COMP-3  VALUE ZEROS.
011100 77  WRK-ACU-LEMBRETES           PIC 9(05)    COMP-3  VALUE ZEROS.
011200 77  WRK-SEQ-LEMBRETE            PIC 9(10)    COMP-3  VALUE ZEROS.
011300 77  WRK-SEQ-EVENTO              PIC 9(10)    COMP-3  VALUE ZEROS.
011400*=================================================================*
011500 01  FILLER                      PIC X(50)           VALUE
011600         "========== PARAMETROS DA SIMULACAO ==========".
011700*-----------------------------------------------------------------*
011710*    VALORES-PADRAO - USADOS QUANDO O CARTAO PARMSIM NAO EXISTE
011720*    OU VEM EM BRANCO.  CHAMADO 5120 - 30/05/2005 RPS - O CARTAO
011730*    PARMSIM (REG-PARM-SIM), QUANDO PRESENTE, SOBREPOE OS DOIS
011740*    VALORES ABAIXO EM 0104-LER-PARAMETROS.
012000*-----------------------------------------------------------------*
012100 01  WRK-AUTO-LEMBRETE           PIC X(01)           VALUE "N".
012200 01  WRK-LIMIAR-RISCO            PIC S9(1)V999       VALUE 0.700.
012300*=================================================================*
012400 01  FILLER                      PIC X(50)           VALUE
012500         "========== VARIAVEL DE APOIO ==========".
012600*-----------------------------------------------------------------*
012700 01  WRK-MODULO-RISCO            PIC X(08)           VALUE "RISKSCOR".
012800 01  WRK-MODULO-LEMBRETE         PIC X(08)           VALUE "NUDGETPL".
012900 01  WRK-DATA-HOJE               PIC 9(08)           VALUE ZEROS.
013000 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
013100     05 WRK-DH-ANO                PIC 9(04).
013200     05 WRK-DH-MES                PIC 9(02).
013300     05 WRK-DH-DIA                PIC 9(02).
013400 01  WRK-HORA-HOJE                PIC 9(08)           VALUE ZEROS.
013500 01  WRK-HORA-HOJE-R REDEFINES WRK-HORA-HOJE.
013600     05 WRK-HH-HORA                PIC 9(02).
013700     05 WRK-HH-MINUTO              PIC 9(02).
013800     05 WRK-HH-SEGUNDO             PIC 9(02).
013900     05 WRK-HH-CENTESIMO           PIC 9(02).
014000 01  WRK-TIMESTAMP                PIC X(19)           VALUE SPACES.
014100 01  WRK-SEQ-ED                   PIC 9(10)           VALUE ZEROS.
014200 01  WRK-CANAL-AUTO                PIC X(08)           VALUE
014300         "IN-APP".
014400 01  WRK-TIPO-AUTO                 PIC X(20)           VALUE
014500         "RISK-INTERVENTION".
014600 01  WRK-LB-RETORNO                PIC X(01)           VALUE "N".
014700 01  WRK-LB-CONTEUDO-SAIDA         PIC X(200)          VALUE SPACES.
014800 01  WRK-LB-VERSAO-SAIDA           PIC X(15)           VALUE SPACES.
014900 01  WRK-DETALHE-EVT               PIC X(120)          VALUE SPACES.
015000 01  WRK-RESUMO-ED.
015100     05 WRK-RES-PROC-ED           PIC ZZZZ9.
015200     05 WRK-RES-ALTO-ED           PIC ZZZZ9.
015300     05 WRK-RES-MEDIO-ED          PIC ZZZZ9.
015400     05 WRK-RES-BAIXO-ED          PIC ZZZZ9.
015500     05 WRK-RES-LEMB-ED           PIC ZZZZ9.
015600*=================================================================*
015700 01  FILLER                      PIC X(50)           VALUE
015800         "========== BOOK DE MENSSAGENS ==========".
015900*-----------------------------------------------------------------*
016000     COPY "#BOOKERRO".
016100     COPY "#MSGERRO".
016200
016300 PROCEDURE                               DIVISION.
016400 0000-PRINCIPAL.
016500
016600         PERFORM 0100-INICIAR.
016700         PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM
016750             UNTIL FS-ALUNOS NOT EQUAL "00".
016800         PERFORM 0300-FINALIZAR.
016900         STOP RUN.
017000
017100 0000-PRINCIPAL-FIM.EXIT.
017200*=================================================================*
017300 0100-INICIAR                            SECTION.
017400
017500         ACCEPT WRK-DATA-HOJE FROM DATE YYYYMMDD.
017600         ACCEPT WRK-HORA-HOJE FROM TIME.
017700         PERFORM 0120-MONTAR-TIMESTAMP.
017800
017900         OPEN INPUT  ALUNOS
018000              OUTPUT ALUNOSAT
018100              EXTEND LEMBRETE
018200              EXTEND EVENTOS
018300              OUTPUT RELSIM.
018350         OPEN INPUT  PARMSIM.
018400         PERFORM 0104-LER-PARAMETROS THRU 0105-TESTAR-STATUS-FIM.
018500         PERFORM 0110-LEITURA THRU 0110-LEITURA-FIM.
018600
018700 0100-INICIAR-FIM.EXIT.
018750*-----------------------------------------------------------------*
018760*    CHAMADO 5120 - 12/03/2008 RPS - LE O CARTAO PARMSIM, SE
018770*    EXISTIR, E SOBREPOE OS VALORES-PADRAO DE WRK-AUTO-LEMBRETE
018780*    E WRK-LIMIAR-RISCO.  PARMSIM AUSENTE (FS-PARMSIM <> "00")
018790*    NAO E' ERRO - A SIMULACAO SEGUE COM O PADRAO DA WORKING.
018800 0104-LER-PARAMETROS                     SECTION.
018810
018820     IF FS-PARMSIM EQUAL "00"
018830         READ PARMSIM.
018840         IF FS-PARMSIM EQUAL "00"
018850             IF REG-PARM-AUTO-LEMBRETE EQUAL "Y" OR
018860                REG-PARM-AUTO-LEMBRETE EQUAL "N"
018870                 MOVE REG-PARM-AUTO-LEMBRETE TO WRK-AUTO-LEMBRETE
018880             END-IF
018890             IF REG-PARM-LIMIAR-RISCO NUMERIC AND
018900                REG-PARM-LIMIAR-RISCO GREATER THAN ZEROS
018910                 MOVE REG-PARM-LIMIAR-RISCO TO WRK-LIMIAR-RISCO
018920             END-IF
018930         END-IF
018940     END-IF.
018950
018960 0104-LER-PARAMETROS-FIM.EXIT.
018970*-----------------------------------------------------------------*
018980 0105-TESTAR-STATUS                      SECTION.
019000
019100     IF FS-ALUNOS NOT EQUAL "00"
019200         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
019300         MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
019400         MOVE "ALUNOS"           TO WRK-ARQUIVO-ERRO
019500         PERFORM 9999-TRATA-ERRO
019600     END-IF.
019700     IF FS-ALUNOSAT NOT EQUAL "00"
019800         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
019900         MOVE FS-ALUNOSAT        TO WRK-STATUS-ERRO
020000         MOVE "ALUNOSAT"         TO WRK-ARQUIVO-ERRO
020100         PERFORM 9999-TRATA-ERRO
020200     END-IF.
020300
020400 0105-TESTAR-STATUS-FIM.EXIT.
020500*-----------------------------------------------------------------*
020600 0110-LEITURA                            SECTION.
020700
020800         READ ALUNOS.
020900         IF FS-ALUNOS EQUAL "00" OR FS-ALUNOS EQUAL "10"
021000             GO TO 0110-LEITURA-FIM
021100         END-IF.
021200         MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO.
021300         MOVE FS-ALUNOS        TO WRK-STATUS-ERRO.
021400         MOVE "ALUNOS"         TO WRK-ARQUIVO-ERRO.
021500         PERFORM 9999-TRATA-ERRO.
021700
021800 0110-LEITURA-FIM.EXIT.
021900*-----------------------------------------------------------------*
022000 0120-MONTAR-TIMESTAMP                   SECTION.
022100*-----------------------------------------------------------------*
022200*    MONTA "AAAA-MM-DD HH:MM:SS" A PARTIR DE DATE/TIME DO
022300*    SISTEMA. UMA VEZ SO POR RODADA (CARIMBO DA RODADA).
022400*-----------------------------------------------------------------*
022500
022600         STRING WRK-DH-ANO    DELIMITED BY SIZE
022700                "-"           DELIMITED BY SIZE
022800                WRK-DH-MES    DELIMITED BY SIZE
022900                "-"           DELIMITED BY SIZE
023000                WRK-DH-DIA    DELIMITED BY SIZE
023100                " "           DELIMITED BY SIZE
023200                WRK-HH-HORA   DELIMITED BY SIZE
023300                ":"           DELIMITED BY SIZE
023400                WRK-HH-MINUTO DELIMITED BY SIZE
023500                ":"           DELIMITED BY SIZE
023600                WRK-HH-SEGUNDO DELIMITED BY SIZE
023700           INTO WRK-TIMESTAMP.
023800
023900 0120-MONTAR-TIMESTAMP-FIM.EXIT.
024000*=================================================================*
024100 0200-PROCESSAR                          SECTION.
024200
024300         ADD 1 TO WRK-ACU-PROCESSADOS.
024400
024500         CALL WRK-MODULO-RISCO USING
024600             REG-AL-PCT-CONCLUSAO
024700             REG-AL-MEDIA-QUIZ
024800             REG-AL-FALTAS-CONSEC
024900             REG-AL-ULT-LOGIN
025000             WRK-DATA-HOJE
025100             REG-AL-SCORE-RISCO
025200             REG-AL-CLASSE-RISCO.
025300
025400         PERFORM 0210-ACUMULAR-CLASSE THRU 0210-ACUMULAR-CLASSE-FIM.
025500
025600         IF WRK-AUTO-LEMBRETE EQUAL "Y"
025700            AND REG-AL-SCORE-RISCO NOT LESS THAN WRK-LIMIAR-RISCO
025800             PERFORM 0220-GERAR-LEMBRETE-AUTO
025850                 THRU 0226-GRAVAR-EVENTO-LEMBRETE-FIM
025900         END-IF.
026000
026100         PERFORM 0230-GRAVAR-ALUNO.
026200         PERFORM 0110-LEITURA THRU 0110-LEITURA-FIM.
026300
026400 0200-PROCESSAR-FIM.EXIT.
026500*-----------------------------------------------------------------*
026600 0210-ACUMULAR-CLASSE                    SECTION.
026700
026800         EVALUATE REG-AL-CLASSE-RISCO
026900             WHEN "HIGH  "
027000                 ADD 1 TO WRK-ACU-ALTO
027100             WHEN "MEDIUM"
027200                 ADD 1 TO WRK-ACU-MEDIO
027300             WHEN OTHER
027400                 ADD 1 TO WRK-ACU-BAIXO
027500         END-EVALUATE.
027600
027700 0210-ACUMULAR-CLASSE-FIM.EXIT.
027800*-----------------------------------------------------------------*
027900 0220-GERAR-LEMBRETE-AUTO                SECTION.
028000*-----------------------------------------------------------------*
028100*    FALHA AO GERAR UM LEMBRETE NAO DEVE PARAR A RODADA - SO
028200*    PULA O ALUNO (VER ALTERACAO 17/08/2000).
028300*-----------------------------------------------------------------*
028400
028500         MOVE "N"    TO WRK-LB-RETORNO.
028600         MOVE SPACES TO WRK-LB-CONTEUDO-SAIDA.
028700         MOVE SPACES TO WRK-LB-VERSAO-SAIDA.
028800
028900         CALL WRK-MODULO-LEMBRETE USING
029000             REG-AL-NOME
029100             REG-AL-PCT-CONCLUSAO
029200             REG-AL-MEDIA-QUIZ
029300             WRK-CANAL-AUTO
029400             WRK-TIPO-AUTO
029500             WRK-LB-CONTEUDO-SAIDA
029600             WRK-LB-VERSAO-SAIDA
029700             WRK-LB-RETORNO.
029800
029900         IF WRK-LB-RETORNO EQUAL "S"
030000             PERFORM 0225-GRAVAR-LEMBRETE
030100         END-IF.
030200
030300 0220-GERAR-LEMBRETE-AUTO-FIM.EXIT.
030400*-----------------------------------------------------------------*
030500 0225-GRAVAR-LEMBRETE                    SECTION.
030600
030700         ADD 1 TO WRK-SEQ-LEMBRETE.
030800         MOVE WRK-SEQ-LEMBRETE TO WRK-SEQ-ED.
030900         STRING "LB" DELIMITED BY SIZE
031000                WRK-SEQ-ED DELIMITED BY SIZE
031100           INTO REG-LB-ID.
031200
031300         MOVE REG-AL-ID             TO REG-LB-ALUNO-ID.
031400         MOVE WRK-CANAL-AUTO        TO REG-LB-CANAL.
031500         MOVE WRK-TIPO-AUTO         TO REG-LB-TIPO.
031600         MOVE WRK-LB-CONTEUDO-SAIDA TO REG-LB-CONTEUDO.
031700         MOVE WRK-LB-VERSAO-SAIDA   TO REG-LB-VERSAO-MODELO.
031800         MOVE "Y"                   TO REG-LB-FLAG-PADRAO.
031900         MOVE "AUTO-GENERATED"      TO REG-LB-STATUS.
032000         MOVE WRK-TIMESTAMP         TO REG-LB-DATA-HORA.
032100
032200         WRITE REG-LEMBRETE.
032300         IF FS-LEMBRETE NOT EQUAL "00"
032400             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
032500             MOVE FS-LEMBRETE       TO WRK-STATUS-ERRO
032600             MOVE "LEMBRETE"        TO WRK-ARQUIVO-ERRO
032700             PERFORM 9999-TRATA-ERRO
032800         ELSE
032900             ADD 1 TO WRK-ACU-LEMBRETES
033000             PERFORM 0226-GRAVAR-EVENTO-LEMBRETE
033100         END-IF.
033200
033300 0225-GRAVAR-LEMBRETE-FIM.EXIT.
033400*-----------------------------------------------------------------*
033500 0226-GRAVAR-EVENTO-LEMBRETE              SECTION.
033600
033700         ADD 1 TO WRK-SEQ-EVENTO.
033800         MOVE WRK-SEQ-EVENTO TO WRK-SEQ-ED.
033900         STRING "EV" DELIMITED BY SIZE
034000                WRK-SEQ-ED DELIMITED BY SIZE
034100           INTO REG-EV-ID.
034200
034300         MOVE REG-AL-ID           TO REG-EV-ALUNO-ID.
034400         MOVE "NUDGE-GENERATED"   TO REG-EV-TIPO.
034500         STRING "LEMBRETE=" DELIMITED BY SIZE
034600                REG-LB-ID   DELIMITED BY SIZE
034700                " CANAL="   DELIMITED BY SIZE
034800                WRK-CANAL-AUTO DELIMITED BY SIZE
034900                " FALLBACK=Y"  DELIMITED BY SIZE
035000           INTO WRK-DETALHE-EVT.
035100         MOVE WRK-DETALHE-EVT     TO REG-EV-DETALHE.
035200         MOVE WRK-TIMESTAMP       TO REG-EV-DATA-HORA.
035300
035400         WRITE REG-EVENTO.
035500         IF FS-EVENTOS NOT EQUAL "00"
035600             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
035700             MOVE FS-EVENTOS        TO WRK-STATUS-ERRO
035800             MOVE "EVENTOS"         TO WRK-ARQUIVO-ERRO
035900             PERFORM 9999-TRATA-ERRO
036000         END-IF.
036100
036200 0226-GRAVAR-EVENTO-LEMBRETE-FIM.EXIT.
036300*-----------------------------------------------------------------*
036400 0230-GRAVAR-ALUNO                       SECTION.
036500
036600         MOVE REG-AL-ID            TO REG-AS-ID.
036700         MOVE REG-AL-NOME          TO REG-AS-NOME.
036800         MOVE REG-AL-EMAIL         TO REG-AS-EMAIL.
036900         MOVE REG-AL-TELEFONE      TO REG-AS-TELEFONE.
037000         MOVE REG-AL-PROGRAMA      TO REG-AS-PROGRAMA.
037100         MOVE REG-AL-ULT-LOGIN     TO REG-AS-ULT-LOGIN.
037200         MOVE REG-AL-PCT-CONCLUSAO TO REG-AS-PCT-CONCLUSAO.
037300         MOVE REG-AL-MEDIA-QUIZ    TO REG-AS-MEDIA-QUIZ.
037400         MOVE REG-AL-FALTAS-CONSEC TO REG-AS-FALTAS-CONSEC.
037500         MOVE REG-AL-SCORE-RISCO   TO REG-AS-SCORE-RISCO.
037600         MOVE REG-AL-CLASSE-RISCO  TO REG-AS-CLASSE-RISCO.
037700
037800         WRITE REG-ALUNO-SAIDA.
037900         IF FS-ALUNOSAT NOT EQUAL "00"
038000             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
038100             MOVE FS-ALUNOSAT       TO WRK-STATUS-ERRO
038200             MOVE "ALUNOSAT"        TO WRK-ARQUIVO-ERRO
038300             PERFORM 9999-TRATA-ERRO
038400         END-IF.
038500
038600 0230-GRAVAR-ALUNO-FIM.EXIT.
038700*=================================================================*
038800 0300-FINALIZAR                          SECTION.
038900
039000         PERFORM 0310-GRAVAR-EVENTO-RESUMO.
039100         PERFORM 0320-IMPRIMIR-RELATORIO.
039200
039300         CLOSE ALUNOS
039400               ALUNOSAT
039500               LEMBRETE
039600               EVENTOS
039700               RELSIM
039750               PARMSIM.
039800
039900 0300-FINALIZAR-FIM.EXIT.
040000*-----------------------------------------------------------------*
040100 0310-GRAVAR-EVENTO-RESUMO                SECTION.
040200
040300         ADD 1 TO WRK-SEQ-EVENTO.
040400         MOVE WRK-SEQ-EVENTO TO WRK-SEQ-ED.
040500         STRING "EV" DELIMITED BY SIZE
040600                WRK-SEQ-ED DELIMITED BY SIZE
040700           INTO REG-EV-ID.
040800
040900         MOVE "SYSTEM"            TO REG-EV-ALUNO-ID.
041000         MOVE "SIMULATION-RUN"    TO REG-EV-TIPO.
041100
041200         MOVE WRK-ACU-PROCESSADOS TO WRK-RES-PROC-ED.
041300         MOVE WRK-ACU-ALTO        TO WRK-RES-ALTO-ED.
041400         MOVE WRK-ACU-MEDIO       TO WRK-RES-MEDIO-ED.
041500         MOVE WRK-ACU-BAIXO       TO WRK-RES-BAIXO-ED.
041600         MOVE WRK-ACU-LEMBRETES   TO WRK-RES-LEMB-ED.
041700
041800         STRING "PROC=" DELIMITED BY SIZE
041900                WRK-RES-PROC-ED  DELIMITED BY SIZE
042000                " HIGH="         DELIMITED BY SIZE
042100                WRK-RES-ALTO-ED  DELIMITED BY SIZE
042200                " MEDIUM="       DELIMITED BY SIZE
042300                WRK-RES-MEDIO-ED DELIMITED BY SIZE
042400                " LOW="          DELIMITED BY SIZE
042500                WRK-RES-BAIXO-ED DELIMITED BY SIZE
042600                " NUDGES="       DELIMITED BY SIZE
042700                WRK-RES-LEMB-ED  DELIMITED BY SIZE
042800           INTO WRK-DETALHE-EVT.
042900         MOVE WRK-DETALHE-EVT     TO REG-EV-DETALHE.
043000         MOVE WRK-TIMESTAMP       TO REG-EV-DATA-HORA.
043100
043200         WRITE REG-EVENTO.
043300         IF FS-EVENTOS NOT EQUAL "00"
043400             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
043500             MOVE FS-EVENTOS        TO WRK-STATUS-ERRO
043600             MOVE "EVENTOS"         TO WRK-ARQUIVO-ERRO
043700             PERFORM 9999-TRATA-ERRO
043800         END-IF.
043900
044000 0310-GRAVAR-EVENTO-RESUMO-FIM.EXIT.
044100*-----------------------------------------------------------------*
044200 0320-IMPRIMIR-RELATORIO                  SECTION.
044300
044400         MOVE WRK-ACU-PROCESSADOS TO WRK-RES-PROC-ED.
044500         MOVE WRK-ACU-ALTO        TO WRK-RES-ALTO-ED.
044600         MOVE WRK-ACU-MEDIO       TO WRK-RES-MEDIO-ED.
044700         MOVE WRK-ACU-BAIXO       TO WRK-RES-BAIXO-ED.
044800         MOVE WRK-ACU-LEMBRETES   TO WRK-RES-LEMB-ED.
044900
045000         MOVE SPACES TO LINHA-RELSIM.
045100         STRING "LEARNER ENGAGEMENT RISK SIMULATION          "
045200                DELIMITED BY SIZE
045300                "RUN DATE: " DELIMITED BY SIZE
045400                WRK-DH-ANO DELIMITED BY SIZE
045500                "-" DELIMITED BY SIZE
045600                WRK-DH-MES DELIMITED BY SIZE
045700                "-" DELIMITED BY SIZE
045800                WRK-DH-DIA DELIMITED BY SIZE
045900           INTO LINHA-RELSIM.
046000         WRITE LINHA-RELSIM.
046100
046200         MOVE "---------------------------------------------"
046300             TO LINHA-RELSIM.
046400         WRITE LINHA-RELSIM.
046500
046600         STRING "LEARNERS PROCESSED :  " DELIMITED BY SIZE
046700                WRK-RES-PROC-ED     DELIMITED BY SIZE
046800           INTO LINHA-RELSIM.
046900         WRITE LINHA-RELSIM.
047000
047100         STRING "HIGH RISK          :  " DELIMITED BY SIZE
047200                WRK-RES-ALTO-ED     DELIMITED BY SIZE
047300           INTO LINHA-RELSIM.
047400         WRITE LINHA-RELSIM.
047500
047600         STRING "MEDIUM RISK        :  " DELIMITED BY SIZE
047700                WRK-RES-MEDIO-ED    DELIMITED BY SIZE
047800           INTO LINHA-RELSIM.
047900         WRITE LINHA-RELSIM.
048000
048100         STRING "LOW RISK           :  " DELIMITED BY SIZE
048200                WRK-RES-BAIXO-ED    DELIMITED BY SIZE
048300           INTO LINHA-RELSIM.
048400         WRITE LINHA-RELSIM.
048500
048600         STRING "AUTO NUDGES CREATED:  " DELIMITED BY SIZE
048700                WRK-RES-LEMB-ED     DELIMITED BY SIZE
048800           INTO LINHA-RELSIM.
048900         WRITE LINHA-RELSIM.
049000
049100 0320-IMPRIMIR-RELATORIO-FIM.EXIT.
049200*=================================================================*
049300 9999-TRATA-ERRO                          SECTION.
049400
049500         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
049600         DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.
049700         DISPLAY "STATUS......: " WRK-STATUS-ERRO.
049800         DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.
049900         GOBACK.
050000
050100 9999-TRATA-ERRO-FIM.EXIT.
050200*=================================================================*
