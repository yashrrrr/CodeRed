000100*================================================================*
000200*    BOOK........: #BOOKLMB
000300*    DESCRICAO...: LAYOUT DO REGISTRO DE LEMBRETE (NUDGE) GERADO
000400*                  PARA O ALUNO EM RISCO DE EVASAO
000500*    TAMANHO.....: VER FILLER FINAL - REGISTRO CRESCEU VARIAS VEZES
000600*    UTILIZADO...: SIMULRUN / LOADTPL
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 02/05/1991 IVS CRIACAO DO BOOK
001100* 11/11/1996 MHM INCLUIDO REG-LB-FLAG-PADRAO E REG-LB-VERSAO-MODELO
001110* 25/06/1999 CAS INCLUIDO REG-LB-PRIORIDADE (USADO QUANDO A FILA
001120*               DE ENVIO FICA GRANDE - NUNCA CHEGOU A SER LIDO
001130*               POR NENHUM PROGRAMA DESTA VERSAO)
001140* 08/02/2001 IVS CHAMADO 2160 - INCLUIDOS REG-LB-TENTATIVAS-ENVIO
001150*               E REG-LB-DATA-ENVIO (CONTROLE DE REENVIO)
001160* 19/09/2003 RPS CHAMADO 3080 - INCLUIDO REG-LB-COD-OPERADOR E
001170*               88-LEVELS EM REG-LB-STATUS/REG-LB-FLAG-PADRAO
001180*================================================================*
001300 01  REG-LEMBRETE.
001400     05 REG-LB-ID                PIC X(12)           VALUE SPACES.
001500     05 REG-LB-ALUNO-ID           PIC X(12)           VALUE SPACES.
001600     05 REG-LB-CANAL              PIC X(08)           VALUE SPACES.
001610        88 REG-LB-CANAL-EMAIL             VALUE "EMAIL".
001620        88 REG-LB-CANAL-INAPP             VALUE "IN-APP".
001630        88 REG-LB-CANAL-WHATS             VALUE "WHATSAPP".
001700     05 REG-LB-TIPO               PIC X(20)           VALUE SPACES.
001800     05 REG-LB-CONTEUDO           PIC X(200)          VALUE SPACES.
001900     05 REG-LB-VERSAO-MODELO      PIC X(15)           VALUE SPACES.
002000     05 REG-LB-FLAG-PADRAO        PIC X(01)           VALUE "N".
002010        88 REG-LB-FLAG-PADRAO-SIM          VALUE "Y".
002020        88 REG-LB-FLAG-PADRAO-NAO          VALUE "N".
002100     05 REG-LB-STATUS             PIC X(14)           VALUE SPACES.
002110        88 REG-LB-STATUS-TEMPLATE          VALUE "TEMPLATE".
002120        88 REG-LB-STATUS-AUTO              VALUE "AUTO-GENERATED".
002200     05 REG-LB-DATA-HORA          PIC X(19)           VALUE SPACES.
002210     05 REG-LB-PRIORIDADE         PIC 9(01)           VALUE ZEROS.
002220        88 REG-LB-PRIOR-BAIXA              VALUE 0.
002230        88 REG-LB-PRIOR-ALTA               VALUE 9.
002240     05 REG-LB-TENTATIVAS-ENVIO   PIC 9(02)           VALUE ZEROS.
002250     05 REG-LB-DATA-ENVIO         PIC 9(08)           VALUE ZEROS.
002260     05 REG-LB-DT-ENVIO-R REDEFINES
002270        REG-LB-DATA-ENVIO         PIC X(08).
002280     05 REG-LB-COD-OPERADOR       PIC X(08)           VALUE SPACES.
002300     05 FILLER                    PIC X(11)           VALUE SPACES.
