000100*================================================================*
000200*    BOOK........: #BOOKERRO
000300*    DESCRICAO...: AREA DE TRABALHO COMUM PARA TRATAMENTO DE
000400*                  ERRO DE ARQUIVO (TODOS OS PROGRAMAS DO SISTEMA
000500*                  DE RISCO DE EVASAO)
000600*    UTILIZADO...: TODOS OS PROGRAMAS
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 22/06/1986 MHM CRIACAO DO BOOK (ORIGEM: SISTEMA DE ASSINANTES)
001100*================================================================*
001200 01  WRK-DESCRICAO-ERRO          PIC X(30)           VALUE SPACES.
001300 01  WRK-STATUS-ERRO             PIC X(02)           VALUE SPACES.
001400 01  WRK-AREA-ERRO               PIC X(20)           VALUE SPACES.
001500 01  WRK-ARQUIVO-ERRO            PIC X(10)           VALUE SPACES.
