000100*================================================================*
000200*    BOOK........: #BOOKMOD
000300*    DESCRICAO...: LAYOUT DO REGISTRO DE MODELO DE LEMBRETE
000400*                  (BIBLIOTECA DE TEXTOS-PADRAO)
000500*    TAMANHO.....: VER FILLER FINAL - REGISTRO CRESCEU VARIAS VEZES
000600*    UTILIZADO...: NUDGETPL / LOADTPL
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 02/05/1991 IVS CRIACAO DO BOOK
001010* 28/08/1998 MHM INCLUIDO REG-MD-DESCRICAO (TEXTO LIVRE PARA O
001020*               OPERADOR IDENTIFICAR O MODELO NA LISTAGEM)
001030* 12/05/2000 CAS CHAMADO 1940 - INCLUIDO REG-MD-VERSAO E
001040*               REG-MD-DATA-ATUALIZ (CONTROLE DE VERSIONAMENTO)
001050* 30/01/2003 RPS CHAMADO 2990 - INCLUIDO REG-MD-STATUS COM
001060*               88-LEVELS (ATIVO/INATIVO NA BIBLIOTECA)
001100*================================================================*
001200 01  REG-MODELO.
001300     05 REG-MD-TIPO               PIC X(20)           VALUE SPACES.
001400     05 REG-MD-CANAL              PIC X(08)           VALUE SPACES.
001410        88 REG-MD-CANAL-EMAIL             VALUE "EMAIL".
001420        88 REG-MD-CANAL-INAPP             VALUE "IN-APP".
001430        88 REG-MD-CANAL-WHATS             VALUE "WHATSAPP".
001500     05 REG-MD-CONTEUDO           PIC X(200)          VALUE SPACES.
001510     05 REG-MD-DESCRICAO          PIC X(40)           VALUE SPACES.
001520     05 REG-MD-VERSAO             PIC X(15)           VALUE SPACES.
001530     05 REG-MD-DATA-ATUALIZ       PIC 9(08)           VALUE ZEROS.
001540     05 REG-MD-DT-ATUAL-R REDEFINES
001550        REG-MD-DATA-ATUALIZ       PIC X(08).
001560     05 REG-MD-STATUS             PIC X(01)           VALUE "A".
001570        88 REG-MD-STATUS-ATIVO             VALUE "A".
001580        88 REG-MD-STATUS-INATIVO           VALUE "I".
001600     05 FILLER                    PIC X(11)           VALUE SPACES.
