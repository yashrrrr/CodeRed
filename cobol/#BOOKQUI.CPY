000100*================================================================*
000200*    BOOK........: #BOOKQUI
000300*    DESCRICAO...: LAYOUT DO QUIZ DE VERIFICACAO DE CONHECIMENTO
000400*                  MONTADO PELO MODULO QUIZBLD
000500*    UTILIZADO...: QUIZBLD / QUIZRUN (SOMENTE WORKING-STORAGE -
000600*                  NAO HA ARQUIVO DE QUIZ NO DESENHO ATUAL)
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 19/02/1993 MHM CRIACAO DO BOOK
001010* 14/07/1999 IVS INCLUIDO REG-QZ-PROGRAMA (NOME DO PROGRAMA DE
001020*               ENSINO A QUE O QUIZ SE REFERE)
001030* 20/03/2002 CAS CHAMADO 2710 - INCLUIDO REG-QZ-NIVEL COM
001040*               88-LEVELS (BASICO/INTERMEDIARIO/AVANCADO)
001050* 11/10/2005 RPS CHAMADO 3480 - INCLUIDA REG-QZ-DATA-GERACAO
001060*               PARA AMARRAR O QUIZ A RODADA QUE O GEROU
001100*================================================================*
001200 01  REG-QUIZ.
001210     05 REG-QZ-PROGRAMA           PIC X(30)           VALUE SPACES.
001300     05 REG-QZ-TITULO             PIC X(60)           VALUE SPACES.
001400     05 REG-QZ-PERGUNTAS OCCURS 3 TIMES.
001500        10 REG-QZ-TEXTO           PIC X(120)          VALUE SPACES.
001600        10 REG-QZ-TIPO            PIC X(12)           VALUE SPACES.
001700        10 REG-QZ-PONTOS          PIC S9(3)           VALUE ZEROS.
001800     05 REG-QZ-TOTAL-PONTOS       PIC S9(3)           VALUE ZEROS.
001900     05 REG-QZ-TOTAL-ALFA REDEFINES
002000        REG-QZ-TOTAL-PONTOS       PIC X(03).
002010     05 REG-QZ-NIVEL              PIC X(01)           VALUE "B".
002020        88 REG-QZ-NIVEL-BASICO             VALUE "B".
002030        88 REG-QZ-NIVEL-INTERMED           VALUE "M".
002040        88 REG-QZ-NIVEL-AVANCADO           VALUE "A".
002050     05 REG-QZ-DATA-GERACAO       PIC 9(08)           VALUE ZEROS.
002060     05 REG-QZ-DT-GER-R REDEFINES
002070        REG-QZ-DATA-GERACAO       PIC X(08).
002100     05 FILLER                    PIC X(09)           VALUE SPACES.
