000100*================================================================*
000200*    BOOK........: #BOOKALU
000300*    DESCRICAO...: LAYOUT DO REGISTRO MESTRE DE ALUNOS DA
000400*                  PLATAFORMA DE ENSINO (RISCO DE EVASAO)
000500*    TAMANHO.....: VER FILLER FINAL - REGISTRO CRESCEU VARIAS VEZES
000600*    UTILIZADO...: SIMULRUN / RISKCALC / LOADLRN
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 14/09/1988 MHM CRIACAO DO BOOK (SUBSTITUI O ANTIGO REG-CLIENTES)
001100* 03/04/1991 IVS INCLUIDO REG-AL-CLASSE-RISCO E CAMPOS DE QUIZ
001110* 22/02/1994 CAS INCLUIDO ENDERECO COMPLETO (LOGRADOURO/CIDADE/
001120*               UF/CEP) - ANTES SO' TINHA TELEFONE PARA CONTATO
001130* 09/10/1997 MHM INCLUIDA DATA DE MATRICULA E REDEFINES POR
001140*               ANO/MES/DIA (RELATORIO DE COORTE POR ANO)
001150* 04/05/2000 IVS CHAMADO 1912 - INCLUIDO REG-AL-SITUACAO (ATIVO/
001160*               INATIVO/TRANCADO) COM 88-LEVELS
001170* 16/08/2002 RPS CHAMADO 2840 - INCLUIDO REG-AL-CANAL-PREFERIDO
001180*               (USADO COMO DEFAULT QUANDO O LEMBRETE AUTOMATICO
001190*               NAO INFORMA CANAL) E CODIGO DE FILIAL/OPERADOR
001200*================================================================*
001300 01  REG-ALUNO.
001400     05 REG-AL-ID                PIC X(12)           VALUE SPACES.
001500     05 REG-AL-NOME              PIC X(30)           VALUE SPACES.
001600     05 REG-AL-EMAIL             PIC X(40)           VALUE SPACES.
001700     05 REG-AL-TELEFONE          PIC X(15)           VALUE SPACES.
001710     05 REG-AL-ENDERECO          PIC X(40)           VALUE SPACES.
001720     05 REG-AL-CIDADE            PIC X(20)           VALUE SPACES.
001730     05 REG-AL-UF                PIC X(02)           VALUE SPACES.
001740     05 REG-AL-CEP               PIC X(08)           VALUE SPACES.
001800     05 REG-AL-PROGRAMA          PIC X(30)           VALUE SPACES.
001900     05 REG-AL-ULT-LOGIN         PIC X(10)           VALUE SPACES.
001910     05 REG-AL-DATA-MATRICULA    PIC 9(08)           VALUE ZEROS.
001920     05 REG-AL-DT-MATRIC-R REDEFINES
001930        REG-AL-DATA-MATRICULA.
001940        10 REG-AL-DM-ANO         PIC 9(04).
001950        10 REG-AL-DM-MES         PIC 9(02).
001960        10 REG-AL-DM-DIA         PIC 9(02).
002000*    VISAO ALFA ABAIXO DE CADA CAMPO NUMERICO SERVE PARA TESTAR
002100*    NUMERIC ANTES DE COMPUTAR O RISCO (CAMPO INVALIDO NA CARGA).
002200     05 REG-AL-PCT-CONCLUSAO     PIC S9(3)V99         VALUE ZEROS.
002300     05 REG-AL-PCT-ALFA          REDEFINES
002400        REG-AL-PCT-CONCLUSAO     PIC X(05).
002500     05 REG-AL-MEDIA-QUIZ        PIC S9(3)V99         VALUE ZEROS.
002600     05 REG-AL-MEDIA-ALFA        REDEFINES
002700        REG-AL-MEDIA-QUIZ        PIC X(05).
002800     05 REG-AL-FALTAS-CONSEC     PIC S9(3)           VALUE ZEROS.
002900     05 REG-AL-FALTAS-ALFA       REDEFINES
003000        REG-AL-FALTAS-CONSEC     PIC X(03).
003100     05 REG-AL-SCORE-RISCO       PIC S9(1)V999        VALUE ZEROS.
003200     05 REG-AL-CLASSE-RISCO      PIC X(06)           VALUE SPACES.
003210        88 REG-AL-RISCO-BAIXO            VALUE "LOW   ".
003220        88 REG-AL-RISCO-MEDIO            VALUE "MEDIUM".
003230        88 REG-AL-RISCO-ALTO             VALUE "HIGH  ".
003240     05 REG-AL-SITUACAO          PIC X(01)           VALUE "A".
003250        88 REG-AL-SIT-ATIVO              VALUE "A".
003260        88 REG-AL-SIT-INATIVO            VALUE "I".
003270        88 REG-AL-SIT-TRANCADO           VALUE "T".
003280     05 REG-AL-CANAL-PREFERIDO   PIC X(08)           VALUE "IN-APP".
003290        88 REG-AL-CANAL-EMAIL            VALUE "EMAIL".
003300        88 REG-AL-CANAL-INAPP            VALUE "IN-APP".
003310        88 REG-AL-CANAL-WHATS            VALUE "WHATSAPP".
003320     05 REG-AL-COD-FILIAL        PIC 9(04)           VALUE ZEROS.
003330     05 REG-AL-COD-OPERADOR      PIC X(08)           VALUE SPACES.
003340     05 FILLER                   PIC X(10)           VALUE SPACES.
