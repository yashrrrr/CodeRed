000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             RISKCALC.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           24/07/1989.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : RISKCALC
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    DATA........: 24 / 07 / 1989
001300*-----------------------------------------------------------------*
001400*    OBJETIVO.... : LER O MESTRE DE ALUNOS, CALCULAR O SCORE E A
001500*                   CLASSE DE RISCO DE EVASAO DE CADA ALUNO (VIA
001600*                   RISKSCOR) E GRAVAR O MESTRE ATUALIZADO.
001700*-----------------------------------------------------------------*
001800*    ARQUIVOS.... : ALUNOS                           BOOK'S
001900*                   ALUNOSAT                         #BOOKALU
002000*                                                     #BOOKERRO
002100*                                                     #MSGERRO
002200*    TIPO........ : INPUT / OUTPUT
002300*-----------------------------------------------------------------*
002400*    MODULOS..... : CALL RISKSCOR (CALCULO DO SCORE DE RISCO)
002500*=================================================================*
002600*                            ALTERACOES
002700*-----------------------------------------------------------------*
002800* 24/07/1989 MHM PROGRAMA ORIGINAL                                ALT00001
002900* 11/02/1992 IVS INCLUIDO TOTAL DE REGISTROS GRAVADOS             ALT00002
003000* 21/10/1998 CAS Y2K - VER RISKSCOR (DATA DE PROCESSAMENTO 4 DIGS)ALT00003
003010* 15/06/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS ALT00003     ALT00004
003020* 28/02/2000 MHM CHAMADO 1855 - MENSAGEM DE ERRO QUANDO ALUNOS    ALT00005
003030*                VEM VAZIO (ANTES GRAVAVA ALUNOSAT VAZIO SEM AVISO)
003040* 19/11/2000 IVS CHAMADO 1977 - FECHAMENTO DE ARQUIVOS MOVIDO PARAALT00006
003050*                0300-FINALIZAR (ANTES FICAVA NO 0000-PRINCIPAL)
003060* 04/07/2002 RPS CHAMADO 2701 - TOTAL DE LIDOS E GRAVADOS PASSOU  ALT00007
003070*                A SAIR NO DISPLAY FINAL (OPERACAO PEDIU CONFERE)
003080* 09/03/2003 RPS CHAMADO 3360 - ARQUIVO DE SAIDA SEPARADO DO MESTRALT00008
003090* 22/01/2004 CAS CHAMADO 3290 - REVISAO GERAL DE COMENTARIOS -    ALT00009
003100*                SEM ALTERAR REGRA DE CALCULO
003110* 30/09/2006 MHM CHAMADO 3981 - 77-LEVEL/COMP-3 NOS ACUMULADORES  ALT00010
003120*                (PADRONIZACAO COM PROGRELCOMP/RELORD)
003200*=================================================================*
003300 ENVIRONMENT                             DIVISION.
003400 CONFIGURATION                           SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS WRK-SWITCH-DEBUG.
003700 INPUT-OUTPUT                            SECTION.
003800 FILE-CONTROL.
003900     SELECT ALUNOS   ASSIGN TO "ALUNOS"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-ALUNOS.
004200     SELECT ALUNOSAT ASSIGN TO "ALUNOSAT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-ALUNOSAT.
004500
004600 DATA                                    DIVISION.
004700 FILE                                    SECTION.
004800 FD  ALUNOS.
004900 COPY "#BOOKALU".
005000
005100 FD  ALUNOSAT.
005200 01  REG-ALUNO-SAIDA.
005300     05 REG-AS-ID                PIC X(12).
005400     05 REG-AS-NOME              PIC X(30).
005500     05 REG-AS-EMAIL             PIC X(40).
005600     05 REG-AS-TELEFONE          PIC X(15).
005700     05 REG-AS-PROGRAMA          PIC X(30).
005800     05 REG-AS-ULT-LOGIN         PIC X(10).
005900     05 REG-AS-PCT-CONCLUSAO     PIC S9(3)V99.
006000     05 REG-AS-MEDIA-QUIZ        PIC S9(3)V99.
006100     05 REG-AS-FALTAS-CONSEC     PIC S9(3).
006200     05 REG-AS-SCORE-RISCO       PIC S9(1)V999.
006300     05 REG-AS-CLASSE-RISCO      PIC X(06).
006400     05 FILLER                   PIC X(40).
006500
006600 WORKING-STORAGE                         SECTION.
006700*=================================================================*
006800 01  FILLER                      PIC X(50)           VALUE
006900       "========== VARIAVEL DE STATUS ==========".
007000*-----------------------------------------------------------------*
007100 01  FS-ALUNOS                   PIC X(02)           VALUE SPACES.
007200 01  FS-ALUNOSAT                 PIC X(02)           VALUE SPACES.
007300*=================================================================*
007400 01  FILLER                      PIC X(50)           VALUE
007500         "========== VARIAVEIS ACUMULADORAS ==========".
007600*-----------------------------------------------------------------*
007700 77  WRK-ACUM-LIDOS              PIC 9(05)    COMP-3  VALUE ZEROS.
007800 77  WRK-ACUM-GRAVADOS           PIC 9(05)    COMP-3  VALUE ZEROS.
007900*=================================================================*
008000 01  FILLER                      PIC X(50)           VALUE
008100         "========== VARIAVEL DE APOIO ==========".
008200*-----------------------------------------------------------------*
008300 01  WRK-DATA-HOJE               PIC 9(08)           VALUE ZEROS.
008400 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
008500     05 WRK-DH-ANO                PIC 9(04).
008600     05 WRK-DH-MES                PIC 9(02).
008700     05 WRK-DH-DIA                PIC 9(02).
008800 01  WRK-DATA-AAAAMMDD            PIC 9(08)           VALUE ZEROS.
008900 01  WRK-MODULO-RISCO             PIC X(08)           VALUE "RISKSCOR".
009000*=================================================================*
009100 01  FILLER                      PIC X(50)           VALUE
009200         "========== BOOK DE MENSSAGENS ==========".
009300*-----------------------------------------------------------------*
009400     COPY "#BOOKERRO".
009500     COPY "#MSGERRO".
009600
009700 PROCEDURE                               DIVISION.
009800 0000-PRINCIPAL.
009900
010000         PERFORM 0100-INICIAR.
010100         PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM
010150             UNTIL FS-ALUNOS NOT EQUAL "00".
010200         PERFORM 0300-FINALIZAR.
010300         STOP RUN.
010400
010500 0000-PRINCIPAL-FIM.EXIT.
010600*=================================================================*
010700 0100-INICIAR                            SECTION.
010800
010900         ACCEPT WRK-DATA-AAAAMMDD FROM DATE YYYYMMDD.
011000         MOVE WRK-DATA-AAAAMMDD TO WRK-DATA-HOJE.
011100
011200         OPEN INPUT  ALUNOS
011300              OUTPUT ALUNOSAT.
011400         PERFORM 0105-TESTAR-STATUS THRU 0110-LEITURA-FIM.
011600
011700 0100-INICIAR-FIM.EXIT.
011800*-----------------------------------------------------------------*
011900 0105-TESTAR-STATUS                      SECTION.
012000
012100     IF FS-ALUNOS NOT EQUAL "00"
012200         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
012300         MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
012400         MOVE "ALUNOS"           TO WRK-ARQUIVO-ERRO
012500         PERFORM 9999-TRATA-ERRO
012600     END-IF.
012700     IF FS-ALUNOSAT NOT EQUAL "00"
012800         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
012900         MOVE FS-ALUNOSAT        TO WRK-STATUS-ERRO
013000         MOVE "ALUNOSAT"         TO WRK-ARQUIVO-ERRO
013100         PERFORM 9999-TRATA-ERRO
013200     END-IF.
013300
013400 0105-TESTAR-STATUS-FIM.EXIT.
013500*-----------------------------------------------------------------*
013600 0110-LEITURA                            SECTION.
013700
013800         READ ALUNOS.
013900         IF FS-ALUNOS EQUAL "00" OR FS-ALUNOS EQUAL "10"
014000             GO TO 0110-LEITURA-FIM
014100         END-IF.
014200         MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO.
014300         MOVE FS-ALUNOS        TO WRK-STATUS-ERRO.
014400         MOVE "ALUNOS"         TO WRK-ARQUIVO-ERRO.
014500         PERFORM 9999-TRATA-ERRO.
014700
014800 0110-LEITURA-FIM.EXIT.
014900*=================================================================*
015000 0200-PROCESSAR                          SECTION.
015100
015200         ADD 1 TO WRK-ACUM-LIDOS.
015300
015400         CALL WRK-MODULO-RISCO USING
015500             REG-AL-PCT-CONCLUSAO
015600             REG-AL-MEDIA-QUIZ
015700             REG-AL-FALTAS-CONSEC
015800             REG-AL-ULT-LOGIN
015900             WRK-DATA-HOJE
016000             REG-AL-SCORE-RISCO
016100             REG-AL-CLASSE-RISCO.
016200
016300         PERFORM 0210-GRAVAR-SAIDA THRU 0210-GRAVAR-SAIDA-FIM.
016400         PERFORM 0110-LEITURA THRU 0110-LEITURA-FIM.
016500
016600 0200-PROCESSAR-FIM.EXIT.
016700*-----------------------------------------------------------------*
016800 0210-GRAVAR-SAIDA                       SECTION.
016900
017000         MOVE REG-AL-ID            TO REG-AS-ID.
017100         MOVE REG-AL-NOME          TO REG-AS-NOME.
017200         MOVE REG-AL-EMAIL         TO REG-AS-EMAIL.
017300         MOVE REG-AL-TELEFONE      TO REG-AS-TELEFONE.
017400         MOVE REG-AL-PROGRAMA      TO REG-AS-PROGRAMA.
017500         MOVE REG-AL-ULT-LOGIN     TO REG-AS-ULT-LOGIN.
017600         MOVE REG-AL-PCT-CONCLUSAO TO REG-AS-PCT-CONCLUSAO.
017700         MOVE REG-AL-MEDIA-QUIZ    TO REG-AS-MEDIA-QUIZ.
017800         MOVE REG-AL-FALTAS-CONSEC TO REG-AS-FALTAS-CONSEC.
017900         MOVE REG-AL-SCORE-RISCO   TO REG-AS-SCORE-RISCO.
018000         MOVE REG-AL-CLASSE-RISCO  TO REG-AS-CLASSE-RISCO.
018100
018200         WRITE REG-ALUNO-SAIDA.
018300         IF FS-ALUNOSAT NOT EQUAL "00"
018400             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
018500             MOVE FS-ALUNOSAT       TO WRK-STATUS-ERRO
018600             MOVE "ALUNOSAT"        TO WRK-ARQUIVO-ERRO
018700             PERFORM 9999-TRATA-ERRO
018800         ELSE
018900             ADD 1 TO WRK-ACUM-GRAVADOS
019000         END-IF.
019100
019200 0210-GRAVAR-SAIDA-FIM.EXIT.
019300*=================================================================*
019400 0300-FINALIZAR                          SECTION.
019500
019600         CLOSE ALUNOS
019700               ALUNOSAT.
019800
019900         DISPLAY "========= RISKCALC - FIM DE PROCESSAMENTO =======".
020000         DISPLAY "ALUNOS LIDOS......: " WRK-ACUM-LIDOS.
020100         DISPLAY "ALUNOS GRAVADOS...: " WRK-ACUM-GRAVADOS.
020200
020300 0300-FINALIZAR-FIM.EXIT.
020400*=================================================================*
020500 9999-TRATA-ERRO                         SECTION.
020600
020700         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
020800         DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.
020900         DISPLAY "STATUS......: " WRK-STATUS-ERRO.
021000         DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.
021100         GOBACK.
021200
021300 9999-TRATA-ERRO-FIM.EXIT.
021400*=================================================================*
