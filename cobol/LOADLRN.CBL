000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             LOADLRN.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           11/03/1992.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : LOADLRN
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    DATA........: 11 / 03 / 1992
001400*-----------------------------------------------------------------*
001500*    OBJETIVO.... : CARGA (UPSERT) DO MESTRE DE ALUNOS A PARTIR
001600*                   DE UM ARQUIVO DELIMITADO POR VIRGULA. ALUNO
001700*                   JA EXISTENTE (MESMO E-MAIL) TEM OS CAMPOS
001800*                   NAO-CHAVE SOBRESCRITOS; ALUNO NOVO E' INCLUIDO.
001900*                   LINHA COM CAMPO NUMERICO INVALIDO OU SEM NOME/
002000*                   E-MAIL/PROGRAMA E' REJEITADA E O PROCESSO
002100*                   CONTINUA.
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS.... : ALUNOS                           BOOK'S
002400*                   CARGALUN                         #BOOKALU
002500*                   ALUNOSAT                         #BOOKERRO
002600*                                                     #MSGERRO
002700*    TIPO........ : INPUT / INPUT / OUTPUT
002800*-----------------------------------------------------------------*
002900*    MODULOS..... : NENHUM
003000*=================================================================*
003100*                            ALTERACOES
003200*-----------------------------------------------------------------*
003300* 11/03/1992 MHM PROGRAMA ORIGINAL - CARGA POR TABELA EM MEMORIA  ALT00001
003400* 07/09/1995 IVS INCLUIDA GERACAO DE ID QUANDO LINHA VEM SEM ID   ALT00002
003500* 19/02/1999 CAS BUG Y2K - ACEITA ULT-LOGIN COM ANO DE 4 DIGITOS  ALT00003
003510* 02/08/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS ALT00003     ALT00004
003520* 14/03/2000 MHM CHAMADO 1862 - LINHA SEM VIRGULA SUFICIENTE      ALT00005
003530*                (CAMPOS FALTANTES) PASSOU A SER REJEITADA, NAO
003540*                A ESTOURAR EM ERRO FATAL
003550* 27/09/2000 IVS CHAMADO 1940 - LIMITE DA TABELA EM MEMORIA        ALT00006
003560*                (TAB-ALUNOS) ELEVADO DE 500 PARA WRK-QTD-MAX-TAB
003570* 11/05/2002 RPS CHAMADO 2655 - CAMPO NUMERICO EM BRANCO NA CARGA ALT00007
003580*                PASSA A DEFAULT PARA ZERO (ANTES FICAVA LIXO NA
003590*                VISAO NUMERICA E CAIA NO FALLBACK DE ERRO)
003600* 22/08/2003 RPS CHAMADO 3108 - CONTADOR DE LINHAS REJEITADAS     ALT00008
003610* 05/02/2005 CAS CHAMADO 3602 - REVISAO GERAL DE COMENTARIOS -    ALT00009
003620*                SEM ALTERAR REGRA DE CARGA
003630* 18/10/2007 MHM CHAMADO 4288 - 77-LEVEL/COMP-3 NOS ACUMULADORES  ALT00010
003640*                (PADRONIZACAO COM PROGRELCOMP/RELORD)
003700*=================================================================*
003800 ENVIRONMENT                             DIVISION.
003900 CONFIGURATION                           SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS WRK-SWITCH-DEBUG.
004200 INPUT-OUTPUT                            SECTION.
004300 FILE-CONTROL.
004400     SELECT ALUNOS   ASSIGN TO "ALUNOS"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-ALUNOS.
004700     SELECT CARGALUN ASSIGN TO "CARGALUN"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-CARGALUN.
005000     SELECT ALUNOSAT ASSIGN TO "ALUNOSAT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-ALUNOSAT.
005300
005400 DATA                                    DIVISION.
005500 FILE                                    SECTION.
005600 FD  ALUNOS.
005700 COPY "#BOOKALU".
005800
005900 FD  CARGALUN.
006000 01  REG-CARGALUN                PIC X(200).
006100
006200 FD  ALUNOSAT.
006300 01  REG-ALUNO-SAIDA.
006400     05 REG-AS-ID                PIC X(12).
006500     05 REG-AS-NOME              PIC X(30).
006600     05 REG-AS-EMAIL             PIC X(40).
006700     05 REG-AS-TELEFONE          PIC X(15).
006800     05 REG-AS-PROGRAMA          PIC X(30).
006900     05 REG-AS-ULT-LOGIN         PIC X(10).
007000     05 REG-AS-PCT-CONCLUSAO     PIC S9(3)V99.
007100     05 REG-AS-MEDIA-QUIZ        PIC S9(3)V99.
007200     05 REG-AS-FALTAS-CONSEC     PIC S9(3).
007300     05 REG-AS-SCORE-RISCO       PIC S9(1)V999.
007400     05 REG-AS-CLASSE-RISCO      PIC X(06).
007500     05 FILLER                   PIC X(40).
007600
007700 WORKING-STORAGE                         SECTION.
007800*=================================================================*
007900 01  FILLER                      PIC X(50)           VALUE
008000       "========== VARIAVEL DE STATUS ==========".
008100*-----------------------------------------------------------------*
008200 01  FS-ALUNOS                   PIC X(02)           VALUE SPACES.
008300 01  FS-CARGALUN                 PIC X(02)           VALUE SPACES.
008400 01  FS-ALUNOSAT                 PIC X(02)           VALUE SPACES.
008500*=================================================================*
008600 01  FILLER                      PIC X(50)           VALUE
008700         "========== VARIAVEIS ACUMULADORAS ==========".
008800*-----------------------------------------------------------------*
008900 77  WRK-ACU-MESTRE              PIC 9(05)    COMP-3  VALUE ZEROS.
009000 77  WRK-ACU-LIDOS               PIC 9(05)    COMP-3  VALUE ZEROS.
009100 77  WRK-ACU-PROCESSADOS         PIC 9(05)    COMP-3  VALUE ZEROS.
009200 77  WRK-ACU-REJEITADOS          PIC 9(05)    COMP-3  VALUE ZEROS.
009300 77  WRK-ACU-INCLUIDOS           PIC 9(05)    COMP-3  VALUE ZEROS.
009400 77  WRK-ACU-ATUALIZADOS         PIC 9(05)    COMP-3  VALUE ZEROS.
009500 77  WRK-SEQ-ALUNO-NOVO          PIC 9(08)    COMP-3  VALUE ZEROS.
009600*=================================================================*
009700 01  FILLER                      PIC X(50)           VALUE
009800         "========== TABELA DO MESTRE EM MEMORIA ==========".
009900*-----------------------------------------------------------------*
010000*    CARGA/REGRAVACAO DO MESTRE E' FEITA POR TABELA (SEM SEARCH -
010100*    MESMO PADRAO DE BUSCA SEQUENCIAL USADO EM NUDGETPL/0220).
010200*-----------------------------------------------------------------*
010250 01  WRK-QTD-MAX-TAB             PIC 9(04)    COMP    VALUE 500.
010300 01  WRK-QTD-ALUNOS              PIC 9(04)    COMP    VALUE ZEROS.
010400 01  WRK-IDX-ALUNO               PIC 9(04)    COMP    VALUE ZEROS.
010500 01  WRK-IDX-ACHOU                PIC 9(04)    COMP    VALUE ZEROS.
010600 01  TAB-ALUNOS.
010700     05 TAB-AL OCCURS 500 TIMES.
010800        10 TAB-AL-ID               PIC X(12)  VALUE SPACES.
010900        10 TAB-AL-NOME             PIC X(30)  VALUE SPACES.
011000        10 TAB-AL-EMAIL            PIC X(40)  VALUE SPACES.
011100        10 TAB-AL-TELEFONE         PIC X(15)  VALUE SPACES.
011200        10 TAB-AL-PROGRAMA         PIC X(30)  VALUE SPACES.
011300        10 TAB-AL-ULT-LOGIN        PIC X(10)  VALUE SPACES.
011400        10 TAB-AL-PCT-CONCLUSAO    PIC S9(3)V99 VALUE ZEROS.
011500        10 TAB-AL-MEDIA-QUIZ       PIC S9(3)V99 VALUE ZEROS.
011600        10 TAB-AL-FALTAS-CONSEC    PIC S9(3)    VALUE ZEROS.
011700        10 TAB-AL-SCORE-RISCO      PIC S9(1)V999 VALUE ZEROS.
011800        10 TAB-AL-CLASSE-RISCO     PIC X(06)  VALUE SPACES.
011850        10 FILLER                  PIC X(40)  VALUE SPACES.
011900*=================================================================*
012000 01  FILLER                      PIC X(50)           VALUE
012100         "========== AREA DE DECOMPOSICAO DA LINHA ==========".
012200*-----------------------------------------------------------------*
012300*    CAMPOS NUMERICOS VEM NA LINHA COMO DIGITOS PUROS, NA MESMA
012400*    LARGURA DO CAMPO NO MESTRE (SEM PONTO DECIMAL) - REGRA DO
012500*    ARQUIVO DE CARGA. A VISAO ALFA SO' SERVE PARA VALIDAR.
012600*-----------------------------------------------------------------*
012700 01  WRK-CARGA-ID                PIC X(12)           VALUE SPACES.
012800 01  WRK-CARGA-NOME              PIC X(30)           VALUE SPACES.
012900 01  WRK-CARGA-EMAIL             PIC X(40)           VALUE SPACES.
013000 01  WRK-CARGA-TELEFONE          PIC X(15)           VALUE SPACES.
013100 01  WRK-CARGA-PROGRAMA          PIC X(30)           VALUE SPACES.
013200 01  WRK-CARGA-ULT-LOGIN         PIC X(10)           VALUE SPACES.
013300 01  WRK-CARGA-PCT-CONCLUSAO     PIC S9(3)V99        VALUE ZEROS.
013400 01  WRK-CARGA-PCT-ALFA REDEFINES
013500        WRK-CARGA-PCT-CONCLUSAO   PIC X(05).
013600 01  WRK-CARGA-MEDIA-QUIZ        PIC S9(3)V99        VALUE ZEROS.
013700 01  WRK-CARGA-MEDIA-ALFA REDEFINES
013800        WRK-CARGA-MEDIA-QUIZ      PIC X(05).
013900 01  WRK-CARGA-FALTAS-CONSEC     PIC S9(3)           VALUE ZEROS.
014000 01  WRK-CARGA-FALTAS-ALFA REDEFINES
014100        WRK-CARGA-FALTAS-CONSEC   PIC X(03).
014200 01  WRK-CARGA-SCORE-RISCO       PIC S9(1)V999       VALUE ZEROS.
014300 01  WRK-CARGA-SCORE-ALFA REDEFINES
014400        WRK-CARGA-SCORE-RISCO     PIC X(04).
014500 01  WRK-CARGA-CLASSE-RISCO      PIC X(06)           VALUE SPACES.
014600*-----------------------------------------------------------------*
014700 01  WRK-LINHA-VALIDA            PIC X(01)           VALUE "S".
014800 01  WRK-ALUNO-ENCONTRADO        PIC X(01)           VALUE "N".
014900*=================================================================*
015000 01  FILLER                      PIC X(50)           VALUE
015100         "========== BOOK DE MENSSAGENS ==========".
015200*-----------------------------------------------------------------*
015300     COPY "#BOOKERRO".
015400     COPY "#MSGERRO".
015500
015600 PROCEDURE                               DIVISION.
015700 0000-PRINCIPAL.
015800
015900         PERFORM 0100-INICIAR.
016000         PERFORM 0110-CARREGAR-MESTRE THRU 0110-CARREGAR-MESTRE-FIM
016100             UNTIL FS-ALUNOS NOT EQUAL "00"
016200                OR WRK-QTD-ALUNOS EQUAL WRK-QTD-MAX-TAB.
016300         PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM
016350             UNTIL FS-CARGALUN NOT EQUAL "00".
016400         PERFORM 0300-GRAVAR-MESTRE.
016500         PERFORM 0400-FINALIZAR.
016600         STOP RUN.
016700
016800 0000-PRINCIPAL-FIM.EXIT.
016900*=================================================================*
017000 0100-INICIAR                            SECTION.
017100
017200         OPEN INPUT  ALUNOS
017300                     CARGALUN
017400              OUTPUT ALUNOSAT.
017500         PERFORM 0105-TESTAR-STATUS THRU 0105-TESTAR-STATUS-FIM.
017600         READ ALUNOS.
017700         READ CARGALUN.
017800
017900 0100-INICIAR-FIM.EXIT.
018000*-----------------------------------------------------------------*
018100 0105-TESTAR-STATUS                      SECTION.
018200
018300     IF FS-ALUNOS NOT EQUAL "00"
018400         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
018500         MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
018600         MOVE "ALUNOS"           TO WRK-ARQUIVO-ERRO
018700         PERFORM 9999-TRATA-ERRO
018800     END-IF.
018900     IF FS-CARGALUN NOT EQUAL "00"
019000         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
019100         MOVE FS-CARGALUN        TO WRK-STATUS-ERRO
019200         MOVE "CARGALUN"         TO WRK-ARQUIVO-ERRO
019300         PERFORM 9999-TRATA-ERRO
019400     END-IF.
019500     IF FS-ALUNOSAT NOT EQUAL "00"
019600         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
019700         MOVE FS-ALUNOSAT        TO WRK-STATUS-ERRO
019800         MOVE "ALUNOSAT"         TO WRK-ARQUIVO-ERRO
019900         PERFORM 9999-TRATA-ERRO
020000     END-IF.
020100
020200 0105-TESTAR-STATUS-FIM.EXIT.
020300*=================================================================*
020400 0110-CARREGAR-MESTRE                    SECTION.
020500*-----------------------------------------------------------------*
020600*    TRANSPORTA O MESTRE ATUAL, REGISTRO A REGISTRO, PARA A
020700*    TABELA EM MEMORIA (BASE DO UPSERT).
020800*-----------------------------------------------------------------*
020900
021000     IF FS-ALUNOS EQUAL "00"
021100         ADD 1 TO WRK-ACU-MESTRE
021200         ADD 1 TO WRK-QTD-ALUNOS
021300         MOVE REG-AL-ID            TO TAB-AL-ID(WRK-QTD-ALUNOS)
021400         MOVE REG-AL-NOME          TO TAB-AL-NOME(WRK-QTD-ALUNOS)
021500         MOVE REG-AL-EMAIL         TO TAB-AL-EMAIL(WRK-QTD-ALUNOS)
021600         MOVE REG-AL-TELEFONE      TO TAB-AL-TELEFONE(WRK-QTD-ALUNOS)
021700         MOVE REG-AL-PROGRAMA      TO TAB-AL-PROGRAMA(WRK-QTD-ALUNOS)
021800         MOVE REG-AL-ULT-LOGIN     TO TAB-AL-ULT-LOGIN(WRK-QTD-ALUNOS)
021900         MOVE REG-AL-PCT-CONCLUSAO TO
022000              TAB-AL-PCT-CONCLUSAO(WRK-QTD-ALUNOS)
022100         MOVE REG-AL-MEDIA-QUIZ    TO
022200              TAB-AL-MEDIA-QUIZ(WRK-QTD-ALUNOS)
022300         MOVE REG-AL-FALTAS-CONSEC TO
022400              TAB-AL-FALTAS-CONSEC(WRK-QTD-ALUNOS)
022500         MOVE REG-AL-SCORE-RISCO   TO
022600              TAB-AL-SCORE-RISCO(WRK-QTD-ALUNOS)
022700         MOVE REG-AL-CLASSE-RISCO  TO
022800              TAB-AL-CLASSE-RISCO(WRK-QTD-ALUNOS)
022900         READ ALUNOS
023000     END-IF.
023100
023200 0110-CARREGAR-MESTRE-FIM.EXIT.
023300*=================================================================*
023400 0200-PROCESSAR                          SECTION.
023500
023600         ADD 1 TO WRK-ACU-LIDOS.
023700         PERFORM 0210-VALIDAR-LINHA THRU 0210-VALIDAR-LINHA-FIM.
023800
023900         IF WRK-LINHA-VALIDA EQUAL "S"
024000             ADD 1 TO WRK-ACU-PROCESSADOS
024100             PERFORM 0220-LOCALIZAR-ALUNO THRU 0221-TESTAR-EMAIL-FIM
024200             IF WRK-ALUNO-ENCONTRADO EQUAL "S"
024300                 PERFORM 0230-ATUALIZAR-ALUNO
024400                     THRU 0230-ATUALIZAR-ALUNO-FIM
024500             ELSE
024600                 PERFORM 0240-INCLUIR-ALUNO
024650                     THRU 0245-GERAR-ID-ALUNO-FIM
024660             END-IF
024700         ELSE
024800             ADD 1 TO WRK-ACU-REJEITADOS
024900         END-IF.
025000
025100         READ CARGALUN.
025200
025300 0200-PROCESSAR-FIM.EXIT.
025400*-----------------------------------------------------------------*
025500 0210-VALIDAR-LINHA                      SECTION.
025600*-----------------------------------------------------------------*
025700*    QUEBRA A LINHA POR VIRGULA E VALIDA: NOME/E-MAIL/PROGRAMA
025800*    NAO PODEM VIR EM BRANCO; OS CAMPOS NUMERICOS, QUANDO
025900*    PREENCHIDOS, TEM QUE SER DIGITOS VALIDOS (SENAO A LINHA E'
026000*    REJEITADA); QUANDO VEM EM BRANCO, ASSUMEM ZERO.
026100*-----------------------------------------------------------------*
026200
026300     MOVE "S"    TO WRK-LINHA-VALIDA.
026400     MOVE SPACES TO WRK-CARGA-ID       WRK-CARGA-NOME
026500                    WRK-CARGA-EMAIL    WRK-CARGA-TELEFONE
026600                    WRK-CARGA-PROGRAMA WRK-CARGA-ULT-LOGIN
026700                    WRK-CARGA-PCT-ALFA WRK-CARGA-MEDIA-ALFA
026800                    WRK-CARGA-FALTAS-ALFA WRK-CARGA-SCORE-ALFA
026900                    WRK-CARGA-CLASSE-RISCO.
027000
027100     UNSTRING REG-CARGALUN DELIMITED BY ","
027200         INTO WRK-CARGA-ID
027300              WRK-CARGA-NOME
027400              WRK-CARGA-EMAIL
027500              WRK-CARGA-TELEFONE
027600              WRK-CARGA-PROGRAMA
027700              WRK-CARGA-ULT-LOGIN
027800              WRK-CARGA-PCT-ALFA
027900              WRK-CARGA-MEDIA-ALFA
028000              WRK-CARGA-FALTAS-ALFA
028100              WRK-CARGA-SCORE-ALFA
028200              WRK-CARGA-CLASSE-RISCO.
028300
028400     IF WRK-CARGA-NOME    EQUAL SPACES
028500        OR WRK-CARGA-EMAIL   EQUAL SPACES
028600        OR WRK-CARGA-PROGRAMA EQUAL SPACES
028700         MOVE "N" TO WRK-LINHA-VALIDA
028800     END-IF.
028900
029000     IF WRK-CARGA-PCT-ALFA NOT EQUAL SPACES
029100        AND WRK-CARGA-PCT-CONCLUSAO NOT NUMERIC
029200         MOVE "N" TO WRK-LINHA-VALIDA
029300     END-IF.
029400     IF WRK-CARGA-MEDIA-ALFA NOT EQUAL SPACES
029500        AND WRK-CARGA-MEDIA-QUIZ NOT NUMERIC
029600         MOVE "N" TO WRK-LINHA-VALIDA
029700     END-IF.
029800     IF WRK-CARGA-FALTAS-ALFA NOT EQUAL SPACES
029900        AND WRK-CARGA-FALTAS-CONSEC NOT NUMERIC
030000         MOVE "N" TO WRK-LINHA-VALIDA
030100     END-IF.
030200     IF WRK-CARGA-SCORE-ALFA NOT EQUAL SPACES
030300        AND WRK-CARGA-SCORE-RISCO NOT NUMERIC
030400         MOVE "N" TO WRK-LINHA-VALIDA
030500     END-IF.
030510*    CAMPO NUMERICO QUE CHEGOU EM BRANCO ASSUME ZERO - A VISAO
030520*    ALFA AINDA ESTA' EM SPACES, QUE NAO E' ZONADO VALIDO; SEM
030530*    ISSO O ZERO-BRANCO VIRARIA LIXO NO MESTRE E CAIRIA NO
030540*    FALLBACK DE ERRO (0,800/ALTO) NA PROXIMA RODADA DO RISKSCOR.
030550     IF WRK-CARGA-PCT-ALFA EQUAL SPACES
030551         MOVE ZEROS TO WRK-CARGA-PCT-CONCLUSAO
030552     END-IF.
030553     IF WRK-CARGA-MEDIA-ALFA EQUAL SPACES
030554         MOVE ZEROS TO WRK-CARGA-MEDIA-QUIZ
030555     END-IF.
030556     IF WRK-CARGA-FALTAS-ALFA EQUAL SPACES
030557         MOVE ZEROS TO WRK-CARGA-FALTAS-CONSEC
030558     END-IF.
030559     IF WRK-CARGA-SCORE-ALFA EQUAL SPACES
030560         MOVE ZEROS TO WRK-CARGA-SCORE-RISCO
030561     END-IF.
030600
030700     IF WRK-CARGA-CLASSE-RISCO EQUAL SPACES
030800         MOVE "LOW   " TO WRK-CARGA-CLASSE-RISCO
030900     END-IF.
031000
031100 0210-VALIDAR-LINHA-FIM.EXIT.
031200*-----------------------------------------------------------------*
031300 0220-LOCALIZAR-ALUNO                    SECTION.
031400*-----------------------------------------------------------------*
031500*    BUSCA SEQUENCIAL NA TABELA DO MESTRE PELO E-MAIL (CHAVE DE
031600*    UPSERT - VER BUSINESS RULE DA CARGA).
031700*-----------------------------------------------------------------*
031800
031900     MOVE "N"  TO WRK-ALUNO-ENCONTRADO.
032000     MOVE ZEROS TO WRK-IDX-ACHOU.
032100
032200     MOVE 1 TO WRK-IDX-ALUNO.
032300     PERFORM 0221-TESTAR-EMAIL
032400         UNTIL WRK-IDX-ALUNO GREATER WRK-QTD-ALUNOS
032500            OR WRK-IDX-ACHOU NOT EQUAL ZEROS.
032600
032700     IF WRK-IDX-ACHOU NOT EQUAL ZEROS
032800         MOVE "S" TO WRK-ALUNO-ENCONTRADO
032900     END-IF.
033000
033100 0220-LOCALIZAR-ALUNO-FIM.EXIT.
033200*-----------------------------------------------------------------*
033300 0221-TESTAR-EMAIL                       SECTION.
033400
033500         IF TAB-AL-EMAIL(WRK-IDX-ALUNO) EQUAL WRK-CARGA-EMAIL
033600             MOVE WRK-IDX-ALUNO TO WRK-IDX-ACHOU
033700         END-IF.
033800         ADD 1 TO WRK-IDX-ALUNO.
033900
034000 0221-TESTAR-EMAIL-FIM.EXIT.
034100*-----------------------------------------------------------------*
034200 0230-ATUALIZAR-ALUNO                    SECTION.
034300*-----------------------------------------------------------------*
034400*    MANTEM O ID EXISTENTE; SOBRESCREVE OS DEMAIS CAMPOS COM OS
034500*    VALORES DA LINHA DE CARGA.
034600*-----------------------------------------------------------------*
034700
034800     MOVE WRK-CARGA-NOME          TO TAB-AL-NOME(WRK-IDX-ACHOU).
034900     MOVE WRK-CARGA-EMAIL         TO TAB-AL-EMAIL(WRK-IDX-ACHOU).
035000     MOVE WRK-CARGA-TELEFONE      TO
035100          TAB-AL-TELEFONE(WRK-IDX-ACHOU).
035200     MOVE WRK-CARGA-PROGRAMA      TO
035300          TAB-AL-PROGRAMA(WRK-IDX-ACHOU).
035400     MOVE WRK-CARGA-ULT-LOGIN     TO
035500          TAB-AL-ULT-LOGIN(WRK-IDX-ACHOU).
035600     MOVE WRK-CARGA-PCT-CONCLUSAO TO
035700          TAB-AL-PCT-CONCLUSAO(WRK-IDX-ACHOU).
035800     MOVE WRK-CARGA-MEDIA-QUIZ    TO
035900          TAB-AL-MEDIA-QUIZ(WRK-IDX-ACHOU).
036000     MOVE WRK-CARGA-FALTAS-CONSEC TO
036100          TAB-AL-FALTAS-CONSEC(WRK-IDX-ACHOU).
036200     MOVE WRK-CARGA-SCORE-RISCO   TO
036300          TAB-AL-SCORE-RISCO(WRK-IDX-ACHOU).
036400     MOVE WRK-CARGA-CLASSE-RISCO  TO
036500          TAB-AL-CLASSE-RISCO(WRK-IDX-ACHOU).
036600
036700     ADD 1 TO WRK-ACU-ATUALIZADOS.
036800
036900 0230-ATUALIZAR-ALUNO-FIM.EXIT.
037000*-----------------------------------------------------------------*
037100 0240-INCLUIR-ALUNO                      SECTION.
037200*-----------------------------------------------------------------*
037300*    INCLUI NOVO ALUNO NO FIM DA TABELA. SE A LINHA NAO TROUXE
037400*    ID, GERA UM (PREFIXO "AL" + SEQUENCIA).
037500*-----------------------------------------------------------------*
037600
037700     IF WRK-QTD-ALUNOS EQUAL 500
037800         MOVE WRK-ARQ-VAZIO      TO WRK-DESCRICAO-ERRO
037900         MOVE "99"               TO WRK-STATUS-ERRO
038000         MOVE "TAB-ALUNOS"       TO WRK-ARQUIVO-ERRO
038100         PERFORM 9999-TRATA-ERRO
038200     END-IF.
038300
038400     ADD 1 TO WRK-QTD-ALUNOS.
038500
038600     IF WRK-CARGA-ID EQUAL SPACES
038700         PERFORM 0245-GERAR-ID-ALUNO
038800     ELSE
038900         MOVE WRK-CARGA-ID TO TAB-AL-ID(WRK-QTD-ALUNOS)
039000     END-IF.
039100
039200     MOVE WRK-CARGA-NOME          TO TAB-AL-NOME(WRK-QTD-ALUNOS).
039300     MOVE WRK-CARGA-EMAIL         TO TAB-AL-EMAIL(WRK-QTD-ALUNOS).
039400     MOVE WRK-CARGA-TELEFONE      TO
039500          TAB-AL-TELEFONE(WRK-QTD-ALUNOS).
039600     MOVE WRK-CARGA-PROGRAMA      TO
039700          TAB-AL-PROGRAMA(WRK-QTD-ALUNOS).
039800     MOVE WRK-CARGA-ULT-LOGIN     TO
039900          TAB-AL-ULT-LOGIN(WRK-QTD-ALUNOS).
040000     MOVE WRK-CARGA-PCT-CONCLUSAO TO
040100          TAB-AL-PCT-CONCLUSAO(WRK-QTD-ALUNOS).
040200     MOVE WRK-CARGA-MEDIA-QUIZ    TO
040300          TAB-AL-MEDIA-QUIZ(WRK-QTD-ALUNOS).
040400     MOVE WRK-CARGA-FALTAS-CONSEC TO
040500          TAB-AL-FALTAS-CONSEC(WRK-QTD-ALUNOS).
040600     MOVE WRK-CARGA-SCORE-RISCO   TO
040700          TAB-AL-SCORE-RISCO(WRK-QTD-ALUNOS).
040800     MOVE WRK-CARGA-CLASSE-RISCO  TO
040900          TAB-AL-CLASSE-RISCO(WRK-QTD-ALUNOS).
041000
041100     ADD 1 TO WRK-ACU-INCLUIDOS.
041200
041300 0240-INCLUIR-ALUNO-FIM.EXIT.
041400*-----------------------------------------------------------------*
041500 0245-GERAR-ID-ALUNO                     SECTION.
041600
041700         ADD 1 TO WRK-SEQ-ALUNO-NOVO.
041800         STRING "AL"              DELIMITED BY SIZE
041900                WRK-SEQ-ALUNO-NOVO DELIMITED BY SIZE
042000           INTO TAB-AL-ID(WRK-QTD-ALUNOS).
042100
042200 0245-GERAR-ID-ALUNO-FIM.EXIT.
042300*=================================================================*
042400 0300-GRAVAR-MESTRE                      SECTION.
042500*-----------------------------------------------------------------*
042600*    REGRAVA O MESTRE INTEIRO, NA ORDEM DA TABELA, COM OS
042700*    REGISTROS JA ATUALIZADOS/INCLUIDOS.
042800*-----------------------------------------------------------------*
042900
043000     MOVE 1 TO WRK-IDX-ALUNO.
043100     PERFORM 0310-GRAVAR-LINHA-MESTRE THRU 0310-GRAVAR-LINHA-MESTRE-FIM
043200         UNTIL WRK-IDX-ALUNO GREATER WRK-QTD-ALUNOS.
043300
043400 0300-GRAVAR-MESTRE-FIM.EXIT.
043500*-----------------------------------------------------------------*
043600 0310-GRAVAR-LINHA-MESTRE                SECTION.
043700
043800         MOVE TAB-AL-ID(WRK-IDX-ALUNO)            TO REG-AS-ID.
043900         MOVE TAB-AL-NOME(WRK-IDX-ALUNO)          TO REG-AS-NOME.
044000         MOVE TAB-AL-EMAIL(WRK-IDX-ALUNO)         TO REG-AS-EMAIL.
044100         MOVE TAB-AL-TELEFONE(WRK-IDX-ALUNO)      TO
044200              REG-AS-TELEFONE.
044300         MOVE TAB-AL-PROGRAMA(WRK-IDX-ALUNO)      TO
044400              REG-AS-PROGRAMA.
044500         MOVE TAB-AL-ULT-LOGIN(WRK-IDX-ALUNO)     TO
044600              REG-AS-ULT-LOGIN.
044700         MOVE TAB-AL-PCT-CONCLUSAO(WRK-IDX-ALUNO) TO
044800              REG-AS-PCT-CONCLUSAO.
044900         MOVE TAB-AL-MEDIA-QUIZ(WRK-IDX-ALUNO)    TO
045000              REG-AS-MEDIA-QUIZ.
045100         MOVE TAB-AL-FALTAS-CONSEC(WRK-IDX-ALUNO) TO
045200              REG-AS-FALTAS-CONSEC.
045300         MOVE TAB-AL-SCORE-RISCO(WRK-IDX-ALUNO)   TO
045400              REG-AS-SCORE-RISCO.
045500         MOVE TAB-AL-CLASSE-RISCO(WRK-IDX-ALUNO)  TO
045600              REG-AS-CLASSE-RISCO.
045700
045800         WRITE REG-ALUNO-SAIDA.
045900         IF FS-ALUNOSAT NOT EQUAL "00"
046000             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
046100             MOVE FS-ALUNOSAT       TO WRK-STATUS-ERRO
046200             MOVE "ALUNOSAT"        TO WRK-ARQUIVO-ERRO
046300             PERFORM 9999-TRATA-ERRO
046400         END-IF.
046500
046600         ADD 1 TO WRK-IDX-ALUNO.
046700
046800 0310-GRAVAR-LINHA-MESTRE-FIM.EXIT.
046900*=================================================================*
047000 0400-FINALIZAR                          SECTION.
047100
047200         CLOSE ALUNOS
047300               CARGALUN
047400               ALUNOSAT.
047500
047600         DISPLAY "========= LOADLRN - FIM DE PROCESSAMENTO =======".
047700         DISPLAY "ALUNOS NO MESTRE ORIGINAL.: " WRK-ACU-MESTRE.
047800         DISPLAY "LINHAS LIDAS...............: " WRK-ACU-LIDOS.
047900         DISPLAY "LINHAS PROCESSADAS.........: " WRK-ACU-PROCESSADOS.
048000         DISPLAY "LINHAS REJEITADAS..........: " WRK-ACU-REJEITADOS.
048100         DISPLAY "ALUNOS INCLUIDOS...........: " WRK-ACU-INCLUIDOS.
048200         DISPLAY "ALUNOS ATUALIZADOS.........: " WRK-ACU-ATUALIZADOS.
048300
048400 0400-FINALIZAR-FIM.EXIT.
048500*=================================================================*
048600 9999-TRATA-ERRO                         SECTION.
048700
048800         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
048900         DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.
049000         DISPLAY "STATUS......: " WRK-STATUS-ERRO.
049100         DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.
049200         GOBACK.
049300
049400 9999-TRATA-ERRO-FIM.EXIT.
049500*=================================================================*
