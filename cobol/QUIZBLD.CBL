000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             QUIZBLD.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           12/07/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : QUIZBLD
001100*    PROGRAMADOR.: MATHEUS H MEDEIROS
001200*    DATA........: 12 / 07 / 1990
001300*-----------------------------------------------------------------*
001400*    OBJETIVO.... : MONTAR, EM MEMORIA, O QUIZ DE VERIFICACAO DE
001500*                   CONHECIMENTO (3 PERGUNTAS FIXAS) PARAMETRIZADO
001600*                   PELO NOME DO PROGRAMA DO ALUNO. NAO GRAVA
001700*                   ARQUIVO - QUEM CHAMA E' QUE DECIDE O USO.
001800*-----------------------------------------------------------------*
001900*    ARQUIVOS.... : NENHUM (MODULO SO DE MONTAGEM EM MEMORIA)
002000*                                                     #BOOKQUI
002100*-----------------------------------------------------------------*
002200*    MODULOS..... : CHAMADO POR QUIZRUN
002300*=================================================================*
002400*                            ALTERACOES
002500*-----------------------------------------------------------------*
002600* 12/07/1990 MHM PROGRAMA ORIGINAL - 3 PERGUNTAS FIXAS (10/10/5)  ALT00001
002700* 14/01/1995 IVS PROGRAMA PASSA A ACEITAR NOME DO CURSO EM BRANCO ALT00002
002800*                (ASSUME "YOUR COURSE")
002900* 02/04/1999 CAS BUG Y2K NAO SE APLICA (MODULO SEM DATA) - REVISADALT00003
002910* 30/08/1999 CAS CHAMADO 1822 - TRUNCAGEM DO NOME DO CURSO ACIMA   ALT00004
002920*                DE 20 POSICOES EM 0190-COMPACTAR-PROGRAMA
002930* 11/04/2000 MHM CHAMADO 1901 - PERGUNTA 2 PASSOU A CITAR O NOME  ALT00005
002940*                DO CURSO (ANTES ERA TEXTO GENERICO)
002950* 19/02/2001 IVS CHAMADO 2215 - PONTUACAO DA PERGUNTA 3 AJUSTADA  ALT00006
002960*                DE 5 PARA 10 (PESO IGUAL AS DEMAIS)
002970* 07/10/2001 RPS CHAMADO 2390 - REVISAO DE TEXTO DAS 3 PERGUNTAS  ALT00007
002980*                (PORTUGUES -> LINGUAGEM MAIS CLARA PRO ALUNO)
002990* 23/05/2002 CAS CHAMADO 2588 - CORRIGIDO ESPACO DUPLO QUANDO O   ALT00008
003000*                NOME DO CURSO TERMINA COM BRANCO (0191/0192)
003010* 14/01/2003 MHM CHAMADO 2901 - REVISAO GERAL DE COMENTARIOS -    ALT00009
003020*                SEM ALTERAR REGRA DE MONTAGEM
003030* 06/09/2004 RPS CHAMADO 3344 - INCLUIDO REG-QZ-TOTAL-PONTOS NO   ALT00010
003040*                RETORNO (ANTES SO' VINHA POR PERGUNTA)
003050* 21/03/2006 IVS CHAMADO 4012 - AJUSTE COSMETICO NO CABECALHO DO  ALT00011
003060*                BOOK #BOOKQUI (SEM IMPACTO NESTE PROGRAMA)
003070*=================================================================*
003100 ENVIRONMENT                             DIVISION.
003200 CONFIGURATION                           SECTION.
003300 SPECIAL-NAMES.
003400     UPSI-0 IS WRK-SWITCH-DEBUG.
003500
003600 DATA                                    DIVISION.
003700 WORKING-STORAGE                         SECTION.
003800*=================================================================*
003900 01  FILLER                      PIC X(050)          VALUE
004000         "***** INICIO DA WORKING - QUIZBLD *****".
004100*-----------------------------------------------------------------*
004200 01  WRK-PROGRAMA-EFETIVO        PIC X(30)           VALUE SPACES.
004300 01  WRK-PROGRAMA-PADRAO         PIC X(30)           VALUE
004400         "your course".
004500*-----------------------------------------------------------------*
004600*    PONTOS FIXOS DAS 3 PERGUNTAS - REGRA DE NEGOCIO DO MODULO.
004700*    MESMO USAGE DE LK-QZ-PONTOS (DISPLAY) - NAO SAO CONTADOR NEM
004800*    ACUMULADOR, SAO VALOR FIXO DE PONTUACAO.
004900*-----------------------------------------------------------------*
005000 01  WRK-PONTOS-P1                PIC S9(3)           VALUE 10.
005100 01  WRK-PONTOS-P2                PIC S9(3)           VALUE 10.
005200 01  WRK-PONTOS-P3                PIC S9(3)           VALUE 5.
005300 01  WRK-PONTOS-TOTAL             PIC S9(3)           VALUE 25.
005400 01  WRK-PONTOS-TOTAL-ALFA REDEFINES
005500        WRK-PONTOS-TOTAL          PIC X(03).
005600*-----------------------------------------------------------------*
005700*    ROTINA DE COMPACTAR (TIRAR BRANCO NAS PONTAS) DO NOME DO
005800*    PROGRAMA ANTES DE MONTAR O TEXTO DAS PERGUNTAS - MESMA
005900*    IDEIA JA USADA NO MODULO DE LEMBRETES (NUDGETPL/0290).
006000*-----------------------------------------------------------------*
006100 01  WRK-CMP-SAIDA                PIC X(30)           VALUE SPACES.
006200 01  WRK-CMP-INI                  PIC 9(02)   COMP    VALUE ZEROS.
006300 01  WRK-CMP-FIM                  PIC 9(02)   COMP    VALUE ZEROS.
006400 01  WRK-CMP-TAM                  PIC 9(02)   COMP    VALUE ZEROS.
006500 01  WRK-CMP-IDX                  PIC 9(02)   COMP    VALUE ZEROS.
006600*-----------------------------------------------------------------*
006700 01  FILLER                      PIC X(050)          VALUE
006800         "***** FIM DA WORKING - QUIZBLD *****".
006900*-----------------------------------------------------------------*
007000     COPY "#BOOKQUI".
007100
007200 LINKAGE                                 SECTION.
007300*-----------------------------------------------------------------*
007400 01  LK-PROGRAMA-ALUNO           PIC X(30).
007500 01  LK-REG-QUIZ.
007600     05 LK-QZ-TITULO             PIC X(60).
007700     05 LK-QZ-PERGUNTAS OCCURS 3 TIMES.
007800        10 LK-QZ-TEXTO           PIC X(120).
007900        10 LK-QZ-TIPO            PIC X(12).
008000        10 LK-QZ-PONTOS          PIC S9(3).
008100     05 LK-QZ-TOTAL-PONTOS       PIC S9(3).
008200*-----------------------------------------------------------------*
008300*    IMAGEM ALFA DO QUIZ MONTADO - SO PARA DUMP DE DEPURACAO
008400*    (LIGADO PELA UPSI-0 / WRK-SWITCH-DEBUG).
008500*-----------------------------------------------------------------*
008600 01  LK-REG-QUIZ-ALFA REDEFINES LK-REG-QUIZ  PIC X(468).
008700
008800 PROCEDURE                               DIVISION
008900     USING   LK-PROGRAMA-ALUNO
009000             LK-REG-QUIZ.
009100*=================================================================*
009200 0000-PRINCIPAL                          SECTION.
009300
009400         PERFORM 0100-MONTAR-QUIZ.
009500         GOBACK.
009600
009700 0000-PRINCIPAL-FIM.EXIT.
009800*-----------------------------------------------------------------*
009900 0100-MONTAR-QUIZ                        SECTION.
010000*-----------------------------------------------------------------*
010100*    MONTA O TITULO E AS 3 PERGUNTAS, TODAS "OPEN-ENDED",
010200*    PARAMETRIZADAS PELO NOME DO PROGRAMA DO ALUNO.
010300*-----------------------------------------------------------------*
010400
010500     IF LK-PROGRAMA-ALUNO EQUAL SPACES
010600         MOVE WRK-PROGRAMA-PADRAO TO WRK-PROGRAMA-EFETIVO
010700     ELSE
010800         MOVE LK-PROGRAMA-ALUNO   TO WRK-PROGRAMA-EFETIVO
010900     END-IF.
011000     PERFORM 0190-COMPACTAR-PROGRAMA.
011100
011200     STRING "Knowledge Check: "    DELIMITED BY SIZE
011300            WRK-CMP-SAIDA          DELIMITED BY "  "
011400       INTO LK-QZ-TITULO.
011500
011600     STRING "What is the most important concept you've learned"
011700            " in "                 DELIMITED BY SIZE
011800            WRK-CMP-SAIDA          DELIMITED BY "  "
011900            " so far?"             DELIMITED BY SIZE
012000       INTO LK-QZ-TEXTO(1).
012100     MOVE "OPEN-ENDED" TO LK-QZ-TIPO(1).
012200     MOVE WRK-PONTOS-P1 TO LK-QZ-PONTOS(1).
012300
012400     STRING "How would you apply the concepts from "
012500                                    DELIMITED BY SIZE
012600            WRK-CMP-SAIDA          DELIMITED BY "  "
012700            " in a real-world scenario?"
012800                                    DELIMITED BY SIZE
012900       INTO LK-QZ-TEXTO(2).
013000     MOVE "OPEN-ENDED" TO LK-QZ-TIPO(2).
013100     MOVE WRK-PONTOS-P2 TO LK-QZ-PONTOS(2).
013200
013300     STRING "What aspect of " DELIMITED BY SIZE
013400            WRK-CMP-SAIDA          DELIMITED BY "  "
013500            " would you like to explore further?"
013600                                    DELIMITED BY SIZE
013700       INTO LK-QZ-TEXTO(3).
013800     MOVE "OPEN-ENDED" TO LK-QZ-TIPO(3).
013900     MOVE WRK-PONTOS-P3 TO LK-QZ-PONTOS(3).
014000
014100     MOVE WRK-PONTOS-TOTAL TO LK-QZ-TOTAL-PONTOS.
014200
014300     IF WRK-SWITCH-DEBUG EQUAL 1
014400         DISPLAY "QUIZBLD-DEBUG TOTAL PONTOS: " WRK-PONTOS-TOTAL-ALFA
014500         DISPLAY "QUIZBLD-DEBUG QUIZ MONTADO: " LK-REG-QUIZ-ALFA
014600     END-IF.
014700
014800 0100-MONTAR-QUIZ-FIM.EXIT.
014900*-----------------------------------------------------------------*
015000 0190-COMPACTAR-PROGRAMA                 SECTION.
015100*-----------------------------------------------------------------*
015200*    TIRA OS BRANCOS DAS DUAS PONTAS DE WRK-PROGRAMA-EFETIVO E
015300*    DEIXA O RESULTADO, JUSTIFICADO A ESQUERDA, EM WRK-CMP-SAIDA.
015400*-----------------------------------------------------------------*
015500
015600     MOVE SPACES TO WRK-CMP-SAIDA.
015700     MOVE ZEROS  TO WRK-CMP-INI WRK-CMP-FIM.
015800
015900     MOVE 1 TO WRK-CMP-IDX.
016000     PERFORM 0191-ACHAR-INICIO
016100         UNTIL WRK-CMP-IDX GREATER 30
016200            OR WRK-CMP-INI NOT EQUAL ZEROS.
016300
016400     IF WRK-CMP-INI NOT EQUAL ZEROS
016500         MOVE 30 TO WRK-CMP-IDX
016600         PERFORM 0192-ACHAR-FINAL
016700             UNTIL WRK-CMP-IDX LESS THAN 1
016800                OR WRK-CMP-FIM NOT EQUAL ZEROS
016900
017000         COMPUTE WRK-CMP-TAM = WRK-CMP-FIM - WRK-CMP-INI + 1
017100         MOVE WRK-PROGRAMA-EFETIVO(WRK-CMP-INI:WRK-CMP-TAM)
017200             TO WRK-CMP-SAIDA
017300     END-IF.
017400
017500 0190-COMPACTAR-PROGRAMA-FIM.EXIT.
017600*-----------------------------------------------------------------*
017700 0191-ACHAR-INICIO                       SECTION.
017800*-----------------------------------------------------------------*
017900*    VARREDURA DA ESQUERDA PARA A DIREITA, ATE ACHAR 1O NAO-BRANCO.
018000*-----------------------------------------------------------------*
018100
018200         IF WRK-PROGRAMA-EFETIVO(WRK-CMP-IDX:1) NOT EQUAL SPACE
018300             MOVE WRK-CMP-IDX TO WRK-CMP-INI
018400         END-IF.
018500         ADD 1 TO WRK-CMP-IDX.
018600
018700 0191-ACHAR-INICIO-FIM.EXIT.
018800*-----------------------------------------------------------------*
018900 0192-ACHAR-FINAL                        SECTION.
019000*-----------------------------------------------------------------*
019100*    VARREDURA DA DIREITA PARA A ESQUERDA, ATE ACHAR O ULTIMO
019200*    CARACTERE NAO-BRANCO.
019300*-----------------------------------------------------------------*
019400
019500         IF WRK-PROGRAMA-EFETIVO(WRK-CMP-IDX:1) NOT EQUAL SPACE
019600             MOVE WRK-CMP-IDX TO WRK-CMP-FIM
019700         END-IF.
019800         SUBTRACT 1 FROM WRK-CMP-IDX.
019900
020000 0192-ACHAR-FINAL-FIM.EXIT.
020100*-----------------------------------------------------------------*
