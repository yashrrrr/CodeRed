000100*================================================================*
000200*    BOOK........: #BOOKEVT
000300*    DESCRICAO...: LAYOUT DO REGISTRO DE EVENTO DE AUDITORIA
000400*                  (TRILHA DAS RODADAS DE SIMULACAO DE RISCO)
000500*    TAMANHO.....: VER FILLER FINAL - REGISTRO CRESCEU VARIAS VEZES
000600*    UTILIZADO...: SIMULRUN / QUIZRUN
000700*----------------------------------------------------------------*
000800*    ALTERACOES
000900*----------------------------------------------------------------*
001000* 02/05/1991 IVS CRIACAO DO BOOK
001010* 17/03/1999 CAS INCLUIDO REG-EV-ORIGEM (PROGRAMA QUE GEROU O
001020*               EVENTO) - ANTES SO' DAVA PRA SABER PELO TIPO
001030* 21/11/2001 IVS CHAMADO 2330 - INCLUIDO REG-EV-TERMINAL E
001040*               REG-EV-COD-OPERADOR (RASTREIO DE QUEM RODOU)
001050* 05/06/2004 RPS CHAMADO 3210 - INCLUIDO REG-EV-GRAVIDADE COM
001060*               88-LEVELS (INFORMATIVO/ALERTA/CRITICO)
001100*================================================================*
001200 01  REG-EVENTO.
001300     05 REG-EV-ID                 PIC X(12)           VALUE SPACES.
001400     05 REG-EV-ALUNO-ID            PIC X(12)           VALUE SPACES.
001500     05 REG-EV-TIPO                PIC X(20)           VALUE SPACES.
001600     05 REG-EV-DETALHE             PIC X(120)          VALUE SPACES.
001700     05 REG-EV-DATA-HORA           PIC X(19)           VALUE SPACES.
001710     05 REG-EV-ORIGEM              PIC X(08)           VALUE SPACES.
001720     05 REG-EV-TERMINAL            PIC X(08)           VALUE SPACES.
001730     05 REG-EV-COD-OPERADOR        PIC X(08)           VALUE SPACES.
001740     05 REG-EV-GRAVIDADE           PIC X(01)           VALUE "I".
001750        88 REG-EV-GRAV-INFORMATIVO         VALUE "I".
001760        88 REG-EV-GRAV-ALERTA              VALUE "A".
001770        88 REG-EV-GRAV-CRITICO              VALUE "C".
001800     05 FILLER                     PIC X(09)           VALUE SPACES.
