000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             QUIZRUN.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS INFORMATICA LTDA.
000600 DATE-WRITTEN.                           18/07/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CONFIDENCIAL.
000900*=================================================================*
001000*    PROGRAMA.... : QUIZRUN
001100*    PROGRAMADOR.: IVAN SANCHES
001200*    DATA........: 18 / 07 / 1990
001300*-----------------------------------------------------------------*
001400*    OBJETIVO.... : PARA CADA ALUNO DO MESTRE, CHAMAR QUIZBLD E
001500*                   MONTAR O QUIZ DE VERIFICACAO DE CONHECIMENTO,
001600*                   GRAVANDO UM EVENTO DE AUDITORIA QUIZ-GENERATED
001700*                   NO ARQUIVO DE EVENTOS.
001800*-----------------------------------------------------------------*
001900*    ARQUIVOS.... : ALUNOS                           BOOK'S
002000*                   EVENTOS                          #BOOKALU
002100*                                                     #BOOKEVT
002200*                                                     #BOOKQUI
002300*                                                     #BOOKERRO
002400*                                                     #MSGERRO
002500*    TIPO........ : INPUT / EXTEND
002600*-----------------------------------------------------------------*
002700*    MODULOS..... : CALL QUIZBLD (MONTAGEM DO QUIZ)
002800*=================================================================*
002900*                            ALTERACOES
003000*-----------------------------------------------------------------*
003100* 18/07/1990 IVS PROGRAMA ORIGINAL                                ALT00001
003200* 25/09/1994 MHM INCLUIDO DETALHE DO TITULO NO EVENTO             ALT00002
003300* 03/05/1999 CAS BUG Y2K - CARIMBO DE DATA/HORA COM ANO DE 4 DIGS ALT00003
003310* 20/10/1999 CAS TESTE DE VIRADA DE SECULO - OK APOS ALT00003     ALT00004
003320* 18/04/2000 MHM CHAMADO 1888 - ALUNO SEM PROGRAMA (EM BRANCO)    ALT00005
003330*                PASSOU A GERAR QUIZ GENERICO, NAO ERRO FATAL
003340* 02/09/2000 IVS CHAMADO 1952 - EVENTO QUIZ-GENERATED PASSOU A    ALT00006
003350*                GRAVAR A PONTUACAO TOTAL NO DETALHE
003360* 14/11/2001 RPS CHAMADO 2640 - CONTADOR DE QUIZZES MONTADOS      ALT00007
003370* 29/06/2003 RPS CHAMADO 2993 - REGISTRO DE QUEM NAO TEVE QUIZ    ALT00008
003380*                MONTADO (PROGRAMA NAO ACHADO NA TABELA)
003390* 17/02/2005 CAS CHAMADO 3601 - REVISAO GERAL DE COMENTARIOS -    ALT00009
003400*                SEM ALTERAR REGRA DE MONTAGEM
003410* 25/07/2007 MHM CHAMADO 4277 - 77-LEVEL/COMP-3 NOS ACUMULADORES  ALT00010
003420*                (PADRONIZACAO COM PROGRELCOMP/RELORD)
003500*=================================================================*
003600 ENVIRONMENT                             DIVISION.
003700 CONFIGURATION                           SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS WRK-SWITCH-DEBUG.
004000 INPUT-OUTPUT                            SECTION.
004100 FILE-CONTROL.
004200     SELECT ALUNOS   ASSIGN TO "ALUNOS"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-ALUNOS.
004500     SELECT EVENTOS  ASSIGN TO "EVENTOS"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-EVENTOS.
004800
004900 DATA                                    DIVISION.
005000 FILE                                    SECTION.
005100 FD  ALUNOS.
005200 COPY "#BOOKALU".
005300
005400 FD  EVENTOS.
005500 COPY "#BOOKEVT".
005600
005700 WORKING-STORAGE                         SECTION.
005800*=================================================================*
005900 01  FILLER                      PIC X(50)           VALUE
006000       "========== VARIAVEL DE STATUS ==========".
006100*-----------------------------------------------------------------*
006200 01  FS-ALUNOS                   PIC X(02)           VALUE SPACES.
006300 01  FS-EVENTOS                  PIC X(02)           VALUE SPACES.
006400*=================================================================*
006500 01  FILLER                      PIC X(50)           VALUE
006600         "========== VARIAVEIS ACUMULADORAS ==========".
006700*-----------------------------------------------------------------*
006800 77  WRK-ACU-LIDOS               PIC 9(05)    COMP-3  VALUE ZEROS.
006900 77  WRK-ACU-QUIZZES             PIC 9(05)    COMP-3  VALUE ZEROS.
007000 77  WRK-SEQ-EVENTO              PIC 9(10)    COMP-3  VALUE ZEROS.
007100*=================================================================*
007200 01  FILLER                      PIC X(50)           VALUE
007300         "========== VARIAVEL DE APOIO ==========".
007400*-----------------------------------------------------------------*
007500 01  WRK-MODULO-QUIZ              PIC X(08)           VALUE "QUIZBLD".
007600 01  WRK-DATA-HOJE                PIC 9(08)           VALUE ZEROS.
007700 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
007800     05 WRK-DH-ANO                PIC 9(04).
007900     05 WRK-DH-MES                PIC 9(02).
008000     05 WRK-DH-DIA                PIC 9(02).
008100 01  WRK-HORA-HOJE                PIC 9(08)           VALUE ZEROS.
008200 01  WRK-HORA-HOJE-R REDEFINES WRK-HORA-HOJE.
008300     05 WRK-HH-HORA                PIC 9(02).
008400     05 WRK-HH-MINUTO              PIC 9(02).
008500     05 WRK-HH-SEGUNDO             PIC 9(02).
008600     05 WRK-HH-CENTESIMO           PIC 9(02).
008700 01  WRK-TIMESTAMP                PIC X(19)           VALUE SPACES.
008800 01  WRK-SEQ-ED                   PIC 9(10)           VALUE ZEROS.
008900 01  WRK-DETALHE-EVT               PIC X(120)          VALUE SPACES.
009000*-----------------------------------------------------------------*
009100 01  FILLER                      PIC X(50)           VALUE
009200         "========== BOOK DO QUIZ MONTADO ==========".
009300*-----------------------------------------------------------------*
009400     COPY "#BOOKQUI".
009500*=================================================================*
009600 01  FILLER                      PIC X(50)           VALUE
009700         "========== BOOK DE MENSSAGENS ==========".
009800*-----------------------------------------------------------------*
009900     COPY "#BOOKERRO".
010000     COPY "#MSGERRO".
010100
010200 PROCEDURE                               DIVISION.
010300 0000-PRINCIPAL.
010400
010500         PERFORM 0100-INICIAR.
010600         PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM
010650             UNTIL FS-ALUNOS NOT EQUAL "00".
010700         PERFORM 0300-FINALIZAR.
010800         STOP RUN.
010900
011000 0000-PRINCIPAL-FIM.EXIT.
011100*=================================================================*
011200 0100-INICIAR                            SECTION.
011300
011400         ACCEPT WRK-DATA-HOJE FROM DATE YYYYMMDD.
011500         ACCEPT WRK-HORA-HOJE FROM TIME.
011600         PERFORM 0120-MONTAR-TIMESTAMP.
011700
011800         OPEN INPUT  ALUNOS
011900              EXTEND EVENTOS.
012000         PERFORM 0105-TESTAR-STATUS THRU 0110-LEITURA-FIM.
012200
012300 0100-INICIAR-FIM.EXIT.
012400*-----------------------------------------------------------------*
012500 0105-TESTAR-STATUS                      SECTION.
012600
012700     IF FS-ALUNOS NOT EQUAL "00"
012800         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
012900         MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
013000         MOVE "ALUNOS"           TO WRK-ARQUIVO-ERRO
013100         PERFORM 9999-TRATA-ERRO
013200     END-IF.
013300     IF FS-EVENTOS NOT EQUAL "00"
013400         MOVE WRK-NAO-ACHOU      TO WRK-DESCRICAO-ERRO
013500         MOVE FS-EVENTOS         TO WRK-STATUS-ERRO
013600         MOVE "EVENTOS"          TO WRK-ARQUIVO-ERRO
013700         PERFORM 9999-TRATA-ERRO
013800     END-IF.
013900
014000 0105-TESTAR-STATUS-FIM.EXIT.
014100*-----------------------------------------------------------------*
014200 0110-LEITURA                            SECTION.
014300
014400         READ ALUNOS.
014500         IF FS-ALUNOS EQUAL "00" OR FS-ALUNOS EQUAL "10"
014600             GO TO 0110-LEITURA-FIM
014700         END-IF.
014800         MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO.
014900         MOVE FS-ALUNOS        TO WRK-STATUS-ERRO.
015000         MOVE "ALUNOS"         TO WRK-ARQUIVO-ERRO.
015100         PERFORM 9999-TRATA-ERRO.
015300
015400 0110-LEITURA-FIM.EXIT.
015500*-----------------------------------------------------------------*
015600 0120-MONTAR-TIMESTAMP                   SECTION.
015700*-----------------------------------------------------------------*
015800*    MONTA "AAAA-MM-DD HH:MM:SS" A PARTIR DE DATE/TIME DO
015900*    SISTEMA. UMA VEZ SO POR RODADA (CARIMBO DA RODADA).
016000*-----------------------------------------------------------------*
016100
016200         STRING WRK-DH-ANO    DELIMITED BY SIZE
016300                "-"           DELIMITED BY SIZE
016400                WRK-DH-MES    DELIMITED BY SIZE
016500                "-"           DELIMITED BY SIZE
016600                WRK-DH-DIA    DELIMITED BY SIZE
016700                " "           DELIMITED BY SIZE
016800                WRK-HH-HORA   DELIMITED BY SIZE
016900                ":"           DELIMITED BY SIZE
017000                WRK-HH-MINUTO DELIMITED BY SIZE
017100                ":"           DELIMITED BY SIZE
017200                WRK-HH-SEGUNDO DELIMITED BY SIZE
017300           INTO WRK-TIMESTAMP.
017400
017500 0120-MONTAR-TIMESTAMP-FIM.EXIT.
017600*=================================================================*
017700 0200-PROCESSAR                          SECTION.
017800
017900         ADD 1 TO WRK-ACU-LIDOS.
018000
018100         CALL WRK-MODULO-QUIZ USING
018200             REG-AL-PROGRAMA
018300             REG-QUIZ.
018400
018500         PERFORM 0210-GRAVAR-EVENTO-QUIZ THRU 0210-GRAVAR-EVENTO-QUIZ-FIM.
018600         PERFORM 0110-LEITURA THRU 0110-LEITURA-FIM.
018700
018800 0200-PROCESSAR-FIM.EXIT.
018900*-----------------------------------------------------------------*
019000 0210-GRAVAR-EVENTO-QUIZ                 SECTION.
019100
019200         ADD 1 TO WRK-SEQ-EVENTO.
019300         MOVE WRK-SEQ-EVENTO TO WRK-SEQ-ED.
019400         STRING "EV" DELIMITED BY SIZE
019500                WRK-SEQ-ED DELIMITED BY SIZE
019600           INTO REG-EV-ID.
019700
019800         MOVE REG-AL-ID         TO REG-EV-ALUNO-ID.
019900         MOVE "QUIZ-GENERATED"  TO REG-EV-TIPO.
020000         STRING "TITULO="        DELIMITED BY SIZE
020100                REG-QZ-TITULO    DELIMITED BY "  "
020200                " PONTOS="       DELIMITED BY SIZE
020300                REG-QZ-TOTAL-PONTOS DELIMITED BY SIZE
020400           INTO WRK-DETALHE-EVT.
020500         MOVE WRK-DETALHE-EVT   TO REG-EV-DETALHE.
020600         MOVE WRK-TIMESTAMP     TO REG-EV-DATA-HORA.
020700
020800         WRITE REG-EVENTO.
020900         IF FS-EVENTOS NOT EQUAL "00"
021000             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
021100             MOVE FS-EVENTOS        TO WRK-STATUS-ERRO
021200             MOVE "EVENTOS"         TO WRK-ARQUIVO-ERRO
021300             PERFORM 9999-TRATA-ERRO
021400         ELSE
021500             ADD 1 TO WRK-ACU-QUIZZES
021600         END-IF.
021700
021800 0210-GRAVAR-EVENTO-QUIZ-FIM.EXIT.
021900*=================================================================*
022000 0300-FINALIZAR                          SECTION.
022100
022200         CLOSE ALUNOS
022300               EVENTOS.
022400
022500         DISPLAY "========= QUIZRUN - FIM DE PROCESSAMENTO =======".
022600         DISPLAY "ALUNOS LIDOS......: " WRK-ACU-LIDOS.
022700         DISPLAY "QUIZZES MONTADOS..: " WRK-ACU-QUIZZES.
022800
022900 0300-FINALIZAR-FIM.EXIT.
023000*=================================================================*
023100 9999-TRATA-ERRO                         SECTION.
023200
023300         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
023400         DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.
023500         DISPLAY "STATUS......: " WRK-STATUS-ERRO.
023600         DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.
023700         GOBACK.
023800
023900 9999-TRATA-ERRO-FIM.EXIT.
024000*=================================================================*
